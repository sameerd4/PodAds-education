000100******************************************************************
000200*                                                                *
000300* PADEREQC  -  AD-REQUEST transaction record.                    *
000400*                                                                *
000500* One record per incoming ad-slot decision request.  Fixed-     *
000600* length, sequential, no natural key - AD-REQUESTS is read and  *
000700* processed strictly in file order (batch transaction file).    *
000800*                                                                *
000900* 1986-04-02  RWJ   Original layout for AR-SLOT-REQUEST          *
001000*                   (broadcast spot-availability record).       *
001100* 2006-11-14  RLF   Retrofit for digital slot auction - added   *
001200*                   AR-LISTENER-GEO/DEVICE/TIER group.          *
001300* 2019-08-20  DPH   Added AR-PODCAST-CATEGORY/SHOW/EPISODE for   *
001400*                   podcast inventory cutover (REQ PADE-0440).  *
001500*                                                                *
001600******************************************************************
001700 01  AR-AD-REQUEST.
001800     02  AR-REQUEST-ID          PIC X(40).
001900     02  AR-PODCAST.
002000         03  AR-PODCAST-CATEGORY PIC X(12).
002100         03  AR-PODCAST-SHOW     PIC X(60).
002200         03  AR-PODCAST-EPISODE  PIC X(60).
002300     02  AR-SLOT.
002400         03  AR-SLOT-TYPE        PIC X(10).
002500         03  AR-SLOT-CUE-POINT   PIC 9(06).
002600     02  AR-LISTENER.
002700         03  AR-LISTENER-GEO     PIC X(08).
002800         03  AR-LISTENER-DEVICE  PIC X(14).
002900         03  AR-LISTENER-TIER    PIC X(08).
003000         03  AR-LISTENER-CONSENT PIC X(01).
003100         03  AR-LISTENER-TOD     PIC X(10).
003200     02  AR-REQUEST-TIMESTAMP    PIC X(20).
003300     02  AR-REQUEST-SEED         PIC 9(09).
003400     02  FILLER                  PIC X(69).
003500******************************************************************
003600* End PADEREQC - record length 280 bytes.                        *
003700******************************************************************
