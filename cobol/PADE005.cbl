000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PADE005.
000300 AUTHOR. DON HASKELL.
000400 INSTALLATION. PODADS DECISIONING - BATCH CONVERSION UNIT.
000500 DATE-WRITTEN. 1986-04-02.
000600 DATE-COMPILED.
000700 SECURITY. PADE005 IS RESTRICTED - BATCH PRODUCTION LIBRARY ONLY.
000800******************************************************************
000900*                                                                *
001000* PADE005  -  BRAND-NAME EXTRACTION SUBROUTINE.                  *
001100*                                                                *
001200* CALLED BY PADE001 AT 2600-WRITE-RESULT, ONCE PER FILLED         *
001300* REQUEST ONLY, TO TURN THE WINNING CAMPAIGN'S FREE-TEXT          *
001400* CM-CAMPAIGN-NAME INTO A SHORT, REPORTABLE BRAND NAME FOR THE    *
001500* DECISION-RESULTS FILE.  THIS IS A REPORTING CONVENIENCE ONLY -  *
001600* NOTHING HERE PARTICIPATES IN ELIGIBILITY OR SCORING.            *
001700*                                                                *
001800* MATCH ORDER (DO NOT RESEQUENCE):                               *
001900*   1. MULTI-WORD BRAND PREFIX LIST (PADEBRNC, LIST ORDER)        *
002000*   2. SINGLE-WORD BRAND PREFIX LIST (PADEBRNC, LIST ORDER)       *
002100*   3. FALLBACK - FIRST BLANK-DELIMITED TOKEN OF CAMPAIGN-NAME    *
002200*   4. NORMALIZE - PARTIAL-TOKEN LOOKUP, ONLY IF THE CAMPAIGN      *
002300*      NAME ACTUALLY CONTAINS THE CANONICAL FULL NAME              *
002400*   5. IF STILL BLANK, DEFAULT TO THE WINNING CAMPAIGN-ID          *
002500*                                                                *
002600* THIS COMPILER HAS NO SUBSTRING/TRIM INTRINSIC AVAILABLE TO US   *
002700* HERE (SHOP STANDARD IS TO AVOID THE NEWER FUNCTION VERBS IN     *
002800* BATCH CODE), SO 8100-TRIM-LENGTH AND 8300-CONTAINS-FULL BUILD   *
002900* "TRIM" AND "CONTAINS" OUT OF REFERENCE MODIFICATION AND A       *
003000* CHARACTER-AT-A-TIME SCAN - THE SAME BRUTE-FORCE APPROACH THIS   *
003100* SHOP HAS ALWAYS USED WHEN THE COMPILER WON'T HAND YOU THE       *
003200* OPERATOR YOU WANT (SEE ALSO PADE007'S BIT-PEEL XOR ROUTINE).    *
003300*                                                                *
003400* DATE       USERID   DESCRIPTION                                 *
003500* ---------- -------- ----------------------------------------- *
003600* 1986-04-02 DAH      ORIGINAL KEYED-LIST SCAN FOR SPONSOR-NAME   *
003700*                     ABBREVIATION ON PRINTED AVAILS REPORTS.    *
003800* 1994-03-22 RWJ      EXPANDED SPONSOR LIST TO 40 ENTRIES, ADDED  *
003900*                     SECOND (SINGLE-WORD) SCAN PASS.            *
004000* 1998-09-14 TRC      Y2K REVIEW - NO DATE FIELDS IN THIS        *
004100*                     PROGRAM, NO CHANGE REQUIRED. SIGNED OFF.   *
004200* 2006-11-14 RLF      RETAINED AS-IS FOR DIGITAL SLOT AUCTION     *
004300*                     RETROFIT.                                  *
004400* 2019-08-20 DPH      RETARGETED FOR PODCAST CAMPAIGN-NAME TO     *
004500*                     BRAND EXTRACTION, REPLACED SPONSOR TABLE    *
004600*                     WITH PADEBRNC MULTI/SINGLE-WORD AND         *
004700*                     NORMALIZE TABLES (REQ PADE-0440).           *
004800* 2020-06-02 DPH      ADDED 1300-NORMALIZE-BRAND STEP AFTER       *
004900*                     REPORTING SHOWED "Paramount+" AND           *
005000*                     "Paramount" BOTH APPEARING AS DISTINCT       *
005100*                     BRANDS ON THE SAME ADVERTISER.              *
005200* 2022-09-19 MWK      ADDED 8300-CONTAINS-FULL GUARD - NORMALIZE  *
005300*                     WAS FIRING EVEN WHEN THE FULL CANONICAL     *
005400*                     NAME WASN'T ACTUALLY IN THE CAMPAIGN NAME   *
005500*                     (REQ PADE-0588).                           *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS BN-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'.
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400     COPY PADEBRNC.
006500******************************************************************
006600* BRAND-EXTRACTION WORK AREA.                                     *
006700******************************************************************
006800 01  BN-WORK-AREA.
006900     02  BN-EXTRACTED        PIC X(40) VALUE SPACES.
007000     02  BN-FOUND-SW         PIC X(01) VALUE 'N'.
007100     02  BN-NORM-DONE-SW     PIC X(01) VALUE 'N'.
007200     02  BN-EXTRACTED-LEN    PIC 9(02) COMP VALUE ZERO.
007300     02  FILLER              PIC X(08) VALUE SPACES.
007400 01  BN-WORK-AREA-DUMP-VIEW REDEFINES BN-WORK-AREA.
007500     02  BN-EXTRACTED-X      PIC X(40).
007600     02  FILLER              PIC X(10).
007700******************************************************************
007800* TABLE-SCAN SUBSCRIPTS.                                         *
007900******************************************************************
008000 01  BN-SCAN-SUBSCRIPTS.
008100     02  BN-TABLE-IX         PIC 9(02) COMP VALUE ZERO.
008200     02  BN-TOK-IX           PIC 9(02) COMP VALUE ZERO.
008300     02  BN-TOK-LEN          PIC 9(02) COMP VALUE ZERO.
008400     02  BN-KEY-LEN          PIC 9(02) COMP VALUE ZERO.
008500     02  BN-FULL-LEN         PIC 9(02) COMP VALUE ZERO.
008600     02  BN-PREFIX-LEN       PIC 9(02) COMP VALUE ZERO.
008700     02  FILLER              PIC X(08) VALUE SPACES.
008800 01  BN-SCAN-SUBSCRIPTS-DUMP-VIEW REDEFINES BN-SCAN-SUBSCRIPTS.
008900     02  BN-TABLE-IX-X       PIC X(02).
009000     02  FILLER              PIC X(12).
009100******************************************************************
009200* GENERIC TRIM-LENGTH WORK FIELDS - 8100-TRIM-LENGTH.            *
009300******************************************************************
009400 01  BN-TRIM-WORK.
009500     02  BN-SCAN-FIELD       PIC X(80) VALUE SPACES.
009600     02  BN-SCAN-MAXLEN      PIC 9(02) COMP VALUE ZERO.
009700     02  BN-SCAN-LEN         PIC 9(02) COMP VALUE ZERO.
009800     02  BN-SCAN-IX          PIC 9(02) COMP VALUE ZERO.
009900     02  BN-SCAN-DONE        PIC X(01) VALUE 'N'.
010000     02  FILLER              PIC X(08) VALUE SPACES.
010100 01  BN-TRIM-WORK-DUMP-VIEW REDEFINES BN-TRIM-WORK.
010200     02  BN-SCAN-FIELD-X     PIC X(80).
010300     02  FILLER              PIC X(15).
010400******************************************************************
010500* GENERIC SUBSTRING-CONTAINS WORK FIELDS - 8300-CONTAINS-FULL.   *
010600******************************************************************
010700 01  BN-CONTAINS-WORK.
010800     02  BN-CONTAINS-NEEDLE  PIC X(80) VALUE SPACES.
010900     02  BN-CONTAINS-LEN     PIC 9(02) COMP VALUE ZERO.
011000     02  BN-CONTAINS-IX      PIC 9(02) COMP VALUE ZERO.
011100     02  BN-CONTAINS-MAXSTART PIC 9(02) COMP VALUE ZERO.
011200     02  BN-CONTAINS-SW      PIC X(01) VALUE 'N'.
011300     02  FILLER              PIC X(08) VALUE SPACES.
011400******************************************************************
011500 LINKAGE SECTION.
011600 01  BN-CAMPAIGN-NAME        PIC X(80).
011700 01  BN-CAMPAIGN-ID          PIC X(20).
011800 01  BN-BRAND-NAME-OUT       PIC X(40).
011900******************************************************************
012000 PROCEDURE DIVISION USING BN-CAMPAIGN-NAME, BN-CAMPAIGN-ID,
012100                          BN-BRAND-NAME-OUT.
012200******************************************************************
012300 0000-MAIN-LOGIC.
012400     MOVE SPACES TO BN-EXTRACTED.
012500     MOVE 'N'    TO BN-FOUND-SW.
012600     PERFORM 1000-SCAN-MULTI-WORD  THRU 1000-EXIT.
012700     IF BN-FOUND-SW = 'N'
012800         PERFORM 1100-SCAN-SINGLE-WORD THRU 1100-EXIT
012900     END-IF.
013000     IF BN-FOUND-SW = 'N'
013100         PERFORM 1200-FALLBACK-FIRST-TOKEN THRU 1200-EXIT
013200     END-IF.
013300     PERFORM 1300-NORMALIZE-BRAND THRU 1300-EXIT.
013400     PERFORM 1400-DEFAULT-TO-CAMPAIGN-ID THRU 1400-EXIT.
013500     MOVE BN-EXTRACTED TO BN-BRAND-NAME-OUT.
013600     GOBACK.
013700******************************************************************
013800*                                                                *
013900* 1000-SCAN-MULTI-WORD - CHECK CAMPAIGN-NAME AGAINST THE ORDERED  *
014000* MULTI-WORD BRAND PREFIX LIST.  FIRST LIST-ORDER MATCH WINS.     *
014100*                                                                *
014200******************************************************************
014300 1000-SCAN-MULTI-WORD.
014400     PERFORM 1010-CHECK-MULTI-ENTRY THRU 1010-EXIT
014500         VARYING BN-TABLE-IX FROM 1 BY 1
014600         UNTIL BN-TABLE-IX > BN-MULTI-WORD-MAX
014700            OR BN-FOUND-SW = 'Y'.
014800 1000-EXIT.
014900     EXIT.
015000 1010-CHECK-MULTI-ENTRY.
015100     MOVE BN-MULTI-WORD-BRAND(BN-TABLE-IX) TO BN-SCAN-FIELD.
015200     MOVE 24 TO BN-SCAN-MAXLEN.
015300     PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT.
015400     MOVE BN-SCAN-LEN TO BN-PREFIX-LEN.
015500     IF BN-PREFIX-LEN > 0
015600         IF BN-CAMPAIGN-NAME(1:BN-PREFIX-LEN) =
015700                 BN-MULTI-WORD-BRAND(BN-TABLE-IX)(1:BN-PREFIX-LEN)
015800             MOVE BN-MULTI-WORD-BRAND(BN-TABLE-IX)(1:BN-PREFIX-LEN)
015900                 TO BN-EXTRACTED
016000             MOVE 'Y' TO BN-FOUND-SW
016100         END-IF
016200     END-IF.
016300 1010-EXIT.
016400     EXIT.
016500******************************************************************
016600*                                                                *
016700* 1100-SCAN-SINGLE-WORD - SAME IDEA, SINGLE-WORD BRAND LIST.      *
016800*                                                                *
016900******************************************************************
017000 1100-SCAN-SINGLE-WORD.
017100     PERFORM 1110-CHECK-SINGLE-ENTRY THRU 1110-EXIT
017200         VARYING BN-TABLE-IX FROM 1 BY 1
017300         UNTIL BN-TABLE-IX > BN-SINGLE-WORD-MAX
017400            OR BN-FOUND-SW = 'Y'.
017500 1100-EXIT.
017600     EXIT.
017700 1110-CHECK-SINGLE-ENTRY.
017800     MOVE BN-SINGLE-WORD-BRAND(BN-TABLE-IX) TO BN-SCAN-FIELD.
017900     MOVE 14 TO BN-SCAN-MAXLEN.
018000     PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT.
018100     MOVE BN-SCAN-LEN TO BN-PREFIX-LEN.
018200     IF BN-PREFIX-LEN > 0
018300         IF BN-CAMPAIGN-NAME(1:BN-PREFIX-LEN) =
018400                 BN-SINGLE-WORD-BRAND(BN-TABLE-IX)(1:BN-PREFIX-LEN)
018500             MOVE BN-SINGLE-WORD-BRAND(BN-TABLE-IX)(1:BN-PREFIX-LEN)
018600                 TO BN-EXTRACTED
018700             MOVE 'Y' TO BN-FOUND-SW
018800         END-IF
018900     END-IF.
019000 1110-EXIT.
019100     EXIT.
019200******************************************************************
019300*                                                                *
019400* 1200-FALLBACK-FIRST-TOKEN - NEITHER LIST MATCHED.  USE THE      *
019500* FIRST BLANK-DELIMITED TOKEN OF CAMPAIGN-NAME.                   *
019600*                                                                *
019700******************************************************************
019800 1200-FALLBACK-FIRST-TOKEN.
019900     MOVE 1 TO BN-TOK-IX.
020000     PERFORM 1210-SCAN-TOKEN-CHAR THRU 1210-EXIT
020100         UNTIL BN-TOK-IX > 80
020200            OR BN-CAMPAIGN-NAME(BN-TOK-IX:1) = SPACE.
020300     COMPUTE BN-TOK-LEN = BN-TOK-IX - 1.
020400     IF BN-TOK-LEN > 0
020500         MOVE BN-CAMPAIGN-NAME(1:BN-TOK-LEN) TO BN-EXTRACTED
020600     ELSE
020700         MOVE BN-CAMPAIGN-NAME TO BN-EXTRACTED
020800     END-IF.
020900 1200-EXIT.
021000     EXIT.
021100 1210-SCAN-TOKEN-CHAR.
021200     ADD 1 TO BN-TOK-IX.
021300 1210-EXIT.
021400     EXIT.
021500******************************************************************
021600*                                                                *
021700* 1300-NORMALIZE-BRAND - IF THE EXTRACTED/FALLBACK BRAND IS AN    *
021800* EXACT MATCH FOR A PARTIAL-TOKEN KEY, AND CAMPAIGN-NAME ACTUALLY *
021900* CONTAINS THE CANONICAL FULL NAME, PROMOTE TO THE FULL NAME.     *
022000*                                                                *
022100******************************************************************
022200 1300-NORMALIZE-BRAND.
022300     MOVE BN-EXTRACTED TO BN-SCAN-FIELD.
022400     MOVE 40 TO BN-SCAN-MAXLEN.
022500     PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT.
022600     MOVE BN-SCAN-LEN TO BN-EXTRACTED-LEN.
022700     MOVE 'N' TO BN-NORM-DONE-SW.
022800     PERFORM 1310-CHECK-NORM-ENTRY THRU 1310-EXIT
022900         VARYING BN-TABLE-IX FROM 1 BY 1
023000         UNTIL BN-TABLE-IX > BN-NORMALIZE-MAX
023100            OR BN-NORM-DONE-SW = 'Y'.
023200 1300-EXIT.
023300     EXIT.
023400 1310-CHECK-NORM-ENTRY.
023500     MOVE BN-NORMALIZE-KEY(BN-TABLE-IX) TO BN-SCAN-FIELD.
023600     MOVE 15 TO BN-SCAN-MAXLEN.
023700     PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT.
023800     MOVE BN-SCAN-LEN TO BN-KEY-LEN.
023900     IF BN-KEY-LEN > 0 AND BN-KEY-LEN = BN-EXTRACTED-LEN
024000         IF BN-EXTRACTED(1:BN-KEY-LEN) =
024100                 BN-NORMALIZE-KEY(BN-TABLE-IX)(1:BN-KEY-LEN)
024200             MOVE BN-NORMALIZE-FULL(BN-TABLE-IX) TO BN-SCAN-FIELD
024300             MOVE 24 TO BN-SCAN-MAXLEN
024400             PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT
024500             MOVE BN-SCAN-LEN TO BN-FULL-LEN
024600             MOVE BN-NORMALIZE-FULL(BN-TABLE-IX) TO
024700                 BN-CONTAINS-NEEDLE
024800             MOVE BN-FULL-LEN TO BN-CONTAINS-LEN
024900             PERFORM 8300-CONTAINS-FULL THRU 8300-EXIT
025000             IF BN-CONTAINS-SW = 'Y'
025100                 MOVE BN-NORMALIZE-FULL(BN-TABLE-IX)(1:BN-FULL-LEN)
025200                     TO BN-EXTRACTED
025300             END-IF
025400             MOVE 'Y' TO BN-NORM-DONE-SW
025500         END-IF
025600     END-IF.
025700 1310-EXIT.
025800     EXIT.
025900******************************************************************
026000*                                                                *
026100* 1400-DEFAULT-TO-CAMPAIGN-ID - IF NOTHING WAS EXTRACTED, REPORT  *
026200* THE WINNING CAMPAIGN-ID INSTEAD OF A BLANK BRAND NAME.          *
026300*                                                                *
026400******************************************************************
026500 1400-DEFAULT-TO-CAMPAIGN-ID.
026600     MOVE BN-EXTRACTED TO BN-SCAN-FIELD.
026700     MOVE 40 TO BN-SCAN-MAXLEN.
026800     PERFORM 8100-TRIM-LENGTH THRU 8100-EXIT.
026900     IF BN-SCAN-LEN = 0
027000         MOVE BN-CAMPAIGN-ID TO BN-EXTRACTED
027100     END-IF.
027200 1400-EXIT.
027300     EXIT.
027400******************************************************************
027500*                                                                *
027600* 8100-TRIM-LENGTH - GENERIC HELPER: RETURNS IN BN-SCAN-LEN THE    *
027700* NUMBER OF NON-TRAILING-SPACE CHARACTERS IN BN-SCAN-FIELD, UP TO  *
027800* BN-SCAN-MAXLEN.  NO FUNCTION TRIM/LENGTH VERB IN THIS SHOP'S    *
027900* BATCH STANDARD - SEE PROGRAM HEADER.                            *
028000*                                                                *
028100******************************************************************
028200 8100-TRIM-LENGTH.
028300     MOVE BN-SCAN-MAXLEN TO BN-SCAN-IX.
028400     MOVE 'N' TO BN-SCAN-DONE.
028500     PERFORM 8110-BACK-UP-ONE THRU 8110-EXIT
028600         UNTIL BN-SCAN-DONE = 'Y'.
028700     MOVE BN-SCAN-IX TO BN-SCAN-LEN.
028800 8100-EXIT.
028900     EXIT.
029000 8110-BACK-UP-ONE.
029100     IF BN-SCAN-IX = 0
029200         MOVE 'Y' TO BN-SCAN-DONE
029300     ELSE
029400         IF BN-SCAN-FIELD(BN-SCAN-IX:1) = SPACE
029500             SUBTRACT 1 FROM BN-SCAN-IX
029600         ELSE
029700             MOVE 'Y' TO BN-SCAN-DONE
029800         END-IF
029900     END-IF.
030000 8110-EXIT.
030100     EXIT.
030200******************************************************************
030300*                                                                *
030400* 8300-CONTAINS-FULL - GENERIC HELPER: SETS BN-CONTAINS-SW TO 'Y' *
030500* IF BN-CAMPAIGN-NAME CONTAINS BN-CONTAINS-NEEDLE (FIRST           *
030600* BN-CONTAINS-LEN BYTES OF IT) ANYWHERE AS A SUBSTRING.            *
030700*                                                                *
030800******************************************************************
030900 8300-CONTAINS-FULL.
031000     MOVE 'N' TO BN-CONTAINS-SW.
031100     IF BN-CONTAINS-LEN > 0 AND BN-CONTAINS-LEN NOT > 80
031200         COMPUTE BN-CONTAINS-MAXSTART = 81 - BN-CONTAINS-LEN
031300         MOVE 1 TO BN-CONTAINS-IX
031400         PERFORM 8310-CHECK-POSITION THRU 8310-EXIT
031500             UNTIL BN-CONTAINS-IX > BN-CONTAINS-MAXSTART
031600                OR BN-CONTAINS-SW = 'Y'
031700     END-IF.
031800 8300-EXIT.
031900     EXIT.
032000 8310-CHECK-POSITION.
032100     IF BN-CAMPAIGN-NAME(BN-CONTAINS-IX:BN-CONTAINS-LEN) =
032200             BN-CONTAINS-NEEDLE(1:BN-CONTAINS-LEN)
032300         MOVE 'Y' TO BN-CONTAINS-SW
032400     ELSE
032500         ADD 1 TO BN-CONTAINS-IX
032600     END-IF.
032700 8310-EXIT.
032800     EXIT.
032900******************************************************************
033000* END PADE005.                                                   *
033100******************************************************************
