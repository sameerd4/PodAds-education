000100******************************************************************
000200*                                                                *
000300* PADETBLC  -  In-memory reference-data and candidate tables.    *
000400*                                                                *
000500* PADE002 loads CAMPAIGNS, CREATIVES and BLOCKLIST into these     *
000600* tables once, at batch step start (1000-LOAD-REFERENCE-DATA);   *
000700* PADE001 holds the tables in WORKING-STORAGE for the life of    *
000800* the run and passes them BY REFERENCE to PADE002, PADE003 and   *
000900* PADE004 on every CALL - nothing here is re-read per AD-REQUEST.*
001000*                                                                *
001100* TB-CAMPAIGN-ENTRY and TV-CREATIVE-ENTRY mirror CM-CAMPAIGN     *
001200* (PADECAMC) and CR-CREATIVE (PADECREC) field-for-field under a  *
001300* different prefix, the way the shop has always kept an FD       *
001400* record layout separate from its in-memory table entry - see    *
001500* PADE002 1100-LOAD-CAMPAIGNS / 1200-LOAD-CREATIVES, which MOVE  *
001600* each FD record into its table slot field by field.             *
001700*                                                                *
001800* CD-CANDIDATE-TABLE holds index pointers, not copies, of the     *
001900* joined campaign/creative pair for one AD-REQUEST - rebuilt by  *
002000* PADE002 FUNCTION-CODE 'CAND' on every call, scored and ranked  *
002100* by PADE001/PADE003/PADE004, then discarded before the next      *
002200* AD-REQUEST.                                                    *
002300*                                                                *
002400* 2019-08-20  DPH   Original tables, podcast cutover              *
002500*                   (REQ PADE-0440).                             *
002600*                                                                *
002700******************************************************************
002800 01  TB-CAMPAIGN-TABLE.
002900     02  TB-CAMPAIGN-COUNT       PIC 9(05)       COMP.
003000     02  TB-CAMPAIGN-ENTRY OCCURS 200 TIMES.
003100         03  TC-CAMPAIGN-ID          PIC X(20).
003200         03  TC-ADVERTISER-ID        PIC X(20).
003300         03  TC-CAMPAIGN-NAME        PIC X(80).
003400         03  TC-CAMPAIGN-STATUS      PIC X(08).
003500         03  TC-BUDGET-TOTAL-CENTS   PIC S9(09)      COMP-3.
003600         03  TC-BUDGET-REMAIN-CENTS  PIC S9(09)      COMP-3.
003700         03  TC-BID-CPM-CENTS        PIC S9(07)      COMP-3.
003800         03  TC-START-DATE           PIC X(20).
003900         03  TC-END-DATE             PIC X(20).
004000         03  TC-GEO-COUNT            PIC 9(02)       COMP.
004100         03  TC-TARGET-GEO-LIST      PIC X(08) OCCURS 20 TIMES.
004200         03  TC-DEVICE-COUNT         PIC 9(02)       COMP.
004300         03  TC-TARGET-DEVICE-LIST   PIC X(14) OCCURS 4 TIMES.
004400         03  TC-TIER-COUNT           PIC 9(02)       COMP.
004500         03  TC-TARGET-TIER-LIST     PIC X(08) OCCURS 2 TIMES.
004600         03  TC-CATEGORY-COUNT       PIC 9(02)       COMP.
004700         03  TC-TARGET-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
004800         03  TC-SHOW-COUNT           PIC 9(02)       COMP.
004900         03  TC-TARGET-SHOW-LIST     PIC X(60) OCCURS 50 TIMES.
005000         03  TC-EXCLUDE-COUNT        PIC 9(02)       COMP.
005100         03  TC-EXCLUDE-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
005200         03  TC-PACING-DAILY-BUDGET  PIC S9(09)      COMP-3.
005300         03  TC-PACING-DAILY-SPEND   PIC S9(09)      COMP-3.
005400         03  TC-FREQCAP-MAX-IMPR     PIC S9(05)      COMP-3.
005500         03  TC-FREQCAP-WINDOW-HRS   PIC S9(05)      COMP-3.
005600******************************************************************
005700 01  TV-CREATIVE-TABLE.
005800     02  TV-CREATIVE-COUNT       PIC 9(05)       COMP.
005900     02  TV-CREATIVE-ENTRY OCCURS 1000 TIMES.
006000         03  TV-CREATIVE-ID          PIC X(20).
006100         03  TV-CREATIVE-CAMP-ID     PIC X(20).
006200         03  TV-DURATION-SECONDS     PIC 9(04)       COMP-3.
006300         03  TV-ASSET-URL            PIC X(200).
006400         03  TV-APPROVAL-STATUS      PIC X(10).
006500         03  TV-SLOT-COUNT           PIC 9(02)       COMP.
006600         03  TV-ELIGIBLE-SLOTS       PIC X(10) OCCURS 3 TIMES.
006700******************************************************************
006800 01  TB-BLOCK-CAMP-TABLE.
006900     02  TB-BLOCK-CAMP-COUNT     PIC 9(05)       COMP.
007000     02  TB-BLOCK-CAMP-ENTRY OCCURS 300 TIMES.
007100         03  TBC-CAMPAIGN-ID         PIC X(20).
007200******************************************************************
007300 01  TB-BLOCK-CREA-TABLE.
007400     02  TB-BLOCK-CREA-COUNT     PIC 9(05)       COMP.
007500     02  TB-BLOCK-CREA-ENTRY OCCURS 300 TIMES.
007600         03  TBV-CREATIVE-ID         PIC X(20).
007700******************************************************************
007800 01  CD-CANDIDATE-TABLE.
007900     02  CD-CANDIDATE-COUNT      PIC 9(05)       COMP.
008000     02  CD-CANDIDATE-ENTRY OCCURS 2000 TIMES.
008100         03  CD-CAMPAIGN-INDEX       PIC 9(05)    COMP.
008200         03  CD-CREATIVE-INDEX       PIC 9(05)    COMP.
008300         03  CD-SURVIVED             PIC X(01).
008400         03  CD-FINAL-SCORE          PIC S9(05)V9(06) COMP-3.
008500******************************************************************
008600* End PADETBLC.                                                  *
008700******************************************************************
