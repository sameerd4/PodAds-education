000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PADE001.
000300 AUTHOR. DON HASKELL.
000400 INSTALLATION. PODADS DECISIONING - BATCH CONVERSION UNIT.
000500 DATE-WRITTEN. 1986-04-02.
000600 DATE-COMPILED.
000700 SECURITY. PADE001 IS RESTRICTED - BATCH PRODUCTION LIBRARY ONLY.
000800******************************************************************
000900*                                                                *
001000* PADE001  -  MAIN BATCH DRIVER - AVAIL/DECISION RUN.            *
001100*                                                                *
001200* READS AD-REQUESTS ONE RECORD AT A TIME AND, FOR EACH ONE,      *
001300* SOURCES A FRESH CANDIDATE LIST (PADE002 'CAND'), RUNS EVERY     *
001400* CANDIDATE THROUGH THE ELIGIBILITY CHAIN (PADE003), SCORES THE   *
001500* SURVIVORS (PADE004), PICKS THE WINNER AND RUNNER-UP ON FINAL    *
001600* SCORE, PRICES THE WINNER OFF THE RUNNER-UP'S BID (SECOND-PRICE  *
001700* AUCTION), EXTRACTS A BRAND NAME FOR THE WINNER ONLY (PADE005),  *
001800* WRITES ONE DECISION-RESULT, AND ROLLS THE REQUEST INTO THE      *
001900* RUN-TOTALS REPORT ACCUMULATORS.  CAMPAIGNS, CREATIVES AND THE   *
002000* BLOCKLIST ARE LOADED ONCE, AT STEP START (PADE002 'LOAD'), AND   *
002100* HELD HERE FOR THE LIFE OF THE RUN - SEE PADETBLC.  BATCH-REPORT  *
002200* IS WRITTEN ONCE, AT STEP END, BY PADE006.                       *
002300*                                                                *
002400* DATE       USERID   DESCRIPTION                                 *
002500* ---------- -------- ----------------------------------------- *
002600* 1986-04-02 DAH      ORIGINAL AVAIL-DECISION DRIVER - READ        *
002700*                     AVAIL-REQUEST, MATCH AGAINST BROADCAST      *
002800*                     AVAIL FILE, WRITE AVAIL-DECISION.           *
002900* 1988-02-17 DAH      ADDED RUN-TOTALS ACCUMULATORS, PRINTED ON    *
003000*                     OPERATOR CONSOLE AT EOJ.                    *
003100* 1990-06-05 RWJ      SPLIT AVAIL-EDIT LOGIC INTO ITS OWN CALLED   *
003200*                     SUBROUTINE TO SHARE WITH THE ONLINE CICS     *
003300*                     TRANSACTION (REQ PADE-0098).                *
003400* 1991-11-08 RWJ      RECOMPILED UNDER NEW LE RUNTIME, NO LOGIC   *
003500*                     CHANGE.                                   *
003600* 1994-03-22 RWJ      ADDED RATE-CALC CALL FOR PREMIUM DAYPARTS    *
003700*                     (REQ PADE-0151).                           *
003800* 1998-09-14 TRC      Y2K REVIEW - AR-REQUEST-TIMESTAMP ALREADY    *
003900*                     CARRIES A 4-DIGIT YEAR, NO CHANGE REQUIRED. *
004000*                     SIGNED OFF.                                 *
004100* 2006-11-14 RLF      RETROFIT FOR DIGITAL SLOT AUCTION - ADDED    *
004200*                     GEO/DEVICE/TIER TARGETING, KEPT RATE-CALC    *
004300*                     CALL AS THE SCORING STEP.                  *
004400* 2019-08-20 DPH      REWRITTEN END TO END AS THE PODCAST           *
004500*                     DECISIONING DRIVER - REPLACED AVAIL-FILE     *
004600*                     MATCH WITH THE SOURCE/FILTER/SCORE/RANK      *
004700*                     PIPELINE BELOW AND RETIRED THE CICS-SHARED   *
004800*                     EDIT SUBROUTINE SPLIT (REQ PADE-0440).       *
004900* 2020-01-09 DPH      ADDED SECOND-PRICE RUNNER-UP LOGIC - FIRST    *
005000*                     CUT PRICED THE WINNER OFF ITS OWN BID.       *
005100* 2021-03-11 MWK      ADDED DR-CANDIDATES-SOURCED/PASSED COUNTS     *
005200*                     TO DECISION-RESULTS FOR SALES REPORTING      *
005300*                     (REQ PADE-0512).                            *
005400* 2022-09-19 MWK      WIDENED RUN-TOTALS COUNTERS TO 9(07) COMP     *
005500*                     AFTER A FULL-CATALOG RUN OVERFLOWED 9(05)     *
005600*                     (REQ PADE-0588).                            *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS MD-NUMERIC-CLASS IS '0' THRU '9'.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT AD-REQUEST-FILE ASSIGN TO ADREQS
006600         FILE STATUS IS HD-FILE-STATUS.
006700     SELECT DECISION-FILE   ASSIGN TO DECRES
006800         FILE STATUS IS HD-FILE-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  AD-REQUEST-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORDING MODE IS F.
007400     COPY PADEREQC.
007500 FD  DECISION-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800     COPY PADERESC.
007900 WORKING-STORAGE SECTION.
008000     COPY PADEHNDC.
008100     COPY PADETBLC.
008200     COPY PADERPTC.
008300******************************************************************
008400* FUNCTION-CODE PASSED TO PADE002 ON EACH CALL.                   *
008500******************************************************************
008600 01  MD-FUNCTION-CODE          PIC X(04) VALUE SPACES.
008700******************************************************************
008800* END-OF-FILE AND MISCELLANEOUS SWITCHES.                         *
008900******************************************************************
009000 01  MD-SWITCH-WORK.
009100     02  MD-AR-EOF-SW          PIC X(01) VALUE 'N'.
009200         88  MD-AR-EOF             VALUE 'Y'.
009300         88  MD-AR-NOT-EOF         VALUE 'N'.
009400     02  FILLER                PIC X(09) VALUE SPACES.
009500 01  MD-SWITCH-WORK-DUMP-VIEW REDEFINES MD-SWITCH-WORK.
009600     02  MD-SWITCH-WORK-X      PIC X(10).
009700******************************************************************
009800* CANDIDATE-LOOP AND WINNER/RUNNER-UP SUBSCRIPTS.                 *
009900******************************************************************
010000 01  MD-RANK-WORK.
010100     02  MD-CAND-IX            PIC 9(05)  COMP VALUE ZERO.
010200     02  MD-PASSED-COUNT       PIC 9(05)  COMP VALUE ZERO.
010300     02  MD-WINNER-IX          PIC 9(05)  COMP VALUE ZERO.
010400     02  MD-RUNNER-IX          PIC 9(05)  COMP VALUE ZERO.
010500     02  MD-CAT-IX             PIC 9(02)  COMP VALUE ZERO.
010600     02  MD-SLOT-IX            PIC 9(02)  COMP VALUE ZERO.
010700     02  FILLER                PIC X(08) VALUE SPACES.
010800 01  MD-RANK-WORK-DUMP-VIEW REDEFINES MD-RANK-WORK.
010900     02  MD-CAND-IX-X          PIC X(02).
011000     02  FILLER                PIC X(20).
011100******************************************************************
011200* SCORE/PRICE/BRAND WORK AREA FOR THE REQUEST CURRENTLY IN HAND.  *
011300******************************************************************
011400 01  MD-DECISION-WORK.
011500     02  MD-BEST-SCORE         PIC S9(05)V9(06) COMP-3 VALUE ZERO.
011600     02  MD-SECOND-SCORE       PIC S9(05)V9(06) COMP-3 VALUE ZERO.
011700     02  MD-PRICE-CENTS        PIC S9(09)V9(02) COMP-3 VALUE ZERO.
011800     02  MD-BRAND-NAME-OUT     PIC X(40) VALUE SPACES.
011900     02  FILLER                PIC X(08) VALUE SPACES.
012000 01  MD-DECISION-WORK-DUMP-VIEW REDEFINES MD-DECISION-WORK.
012100     02  MD-BRAND-NAME-OUT-X   PIC X(40).
012200     02  FILLER                PIC X(25).
012300******************************************************************
012400 PROCEDURE DIVISION.
012500******************************************************************
012600*                                                                *
012700* 0000-MAIN-LOGIC - LOAD REFERENCE DATA ONCE, PROCESS EVERY        *
012800* AD-REQUEST, PRINT BATCH-REPORT, RETURN TO OPERATING SYSTEM.      *
012900*                                                                *
013000******************************************************************
013100 0000-MAIN-LOGIC.
013200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
013300     PERFORM 1900-READ-AD-REQUEST THRU 1900-EXIT.
013400     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
013500         UNTIL MD-AR-EOF.
013600     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT.
013700     CLOSE AD-REQUEST-FILE DECISION-FILE.
013800     GOBACK.
013900******************************************************************
014000*                                                                *
014100* 1000-INITIALIZATION - OPEN BOTH FILES, LOAD CAMPAIGNS/           *
014200* CREATIVES/BLOCKLIST INTO WORKING-STORAGE (PADE002 'LOAD'),       *
014300* ZERO THE RUN-TOTALS AND SEED THE CATEGORY/SLOT-TYPE LABEL        *
014400* TABLES TO THEIR FIXED ENUMERATION ORDER.                        *
014500*                                                                *
014600******************************************************************
014700 1000-INITIALIZATION.
014800     OPEN INPUT  AD-REQUEST-FILE.
014900     IF HD-FILE-STATUS NOT = '00'
015000         MOVE 'PADE001 ' TO HD-ABEND-PGM
015100         MOVE '1000-INITIALIZATION' TO HD-ABEND-PARA
015200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
015300     END-IF.
015400     OPEN OUTPUT DECISION-FILE.
015500     IF HD-FILE-STATUS NOT = '00'
015600         MOVE 'PADE001 ' TO HD-ABEND-PGM
015700         MOVE '1000-INITIALIZATION' TO HD-ABEND-PARA
015800         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
015900     END-IF.
016000     MOVE 'LOAD' TO MD-FUNCTION-CODE.
016100     CALL 'PADE002' USING MD-FUNCTION-CODE
016200                          AR-AD-REQUEST
016300                          TB-CAMPAIGN-TABLE
016400                          TV-CREATIVE-TABLE
016500                          TB-BLOCK-CAMP-TABLE
016600                          TB-BLOCK-CREA-TABLE
016700                          CD-CANDIDATE-TABLE.
016800     MOVE ZERO TO RT-REQUESTS-TOTAL RT-FILLS-TOTAL RT-NOFILLS-TOTAL.
016900     MOVE 'fitness'     TO RT-CATEGORY-CODE(1).
017000     MOVE 'tech'        TO RT-CATEGORY-CODE(2).
017100     MOVE 'finance'     TO RT-CATEGORY-CODE(3).
017200     MOVE 'true-crime'  TO RT-CATEGORY-CODE(4).
017300     MOVE 'sports'      TO RT-CATEGORY-CODE(5).
017400     MOVE 'comedy'      TO RT-CATEGORY-CODE(6).
017500     MOVE 'news'        TO RT-CATEGORY-CODE(7).
017600     MOVE 'education'   TO RT-CATEGORY-CODE(8).
017700     MOVE 'pre-roll'    TO RT-SLOT-TYPE(1).
017800     MOVE 'mid-roll'    TO RT-SLOT-TYPE(2).
017900     MOVE 'post-roll'   TO RT-SLOT-TYPE(3).
018000     PERFORM 1010-ZERO-CATEGORY-CELL THRU 1010-EXIT
018100         VARYING MD-CAT-IX FROM 1 BY 1 UNTIL MD-CAT-IX > 8.
018200     PERFORM 1020-ZERO-SLOT-CELL THRU 1020-EXIT
018300         VARYING MD-SLOT-IX FROM 1 BY 1 UNTIL MD-SLOT-IX > 3.
018400     SET MD-AR-NOT-EOF TO TRUE.
018500 1000-EXIT.
018600     EXIT.
018700 1010-ZERO-CATEGORY-CELL.
018800     MOVE ZERO TO RT-CATEGORY-REQUESTS(MD-CAT-IX)
018900                  RT-CATEGORY-FILLS(MD-CAT-IX).
019000 1010-EXIT.
019100     EXIT.
019200 1020-ZERO-SLOT-CELL.
019300     MOVE ZERO TO RT-SLOT-REQUESTS(MD-SLOT-IX)
019400                  RT-SLOT-FILLS(MD-SLOT-IX).
019500 1020-EXIT.
019600     EXIT.
019700******************************************************************
019800*                                                                *
019900* 1900-READ-AD-REQUEST / 2000-PROCESS-ONE-REQUEST - PRIMING-READ   *
020000* LOOP.  1900 READS ONE RECORD; 2000 DOES THE FULL SOURCE/FILTER/  *
020100* SCORE/RANK/PRICE/WRITE/ACCUMULATE WORK FOR IT AND THEN READS      *
020200* THE NEXT ONE ITSELF, SO THE MAIN LOGIC LOOP NEVER NEEDS AN       *
020300* INLINE PERFORM OR A GO TO.                                      *
020400*                                                                *
020500******************************************************************
020600 1900-READ-AD-REQUEST.
020700     READ AD-REQUEST-FILE
020800         AT END
020900             SET MD-AR-EOF TO TRUE
021000     END-READ.
021100 1900-EXIT.
021200     EXIT.
021300 2000-PROCESS-ONE-REQUEST.
021400     PERFORM 2100-BUILD-CANDIDATES THRU 2100-EXIT.
021500     PERFORM 2200-FILTER-CANDIDATES THRU 2200-EXIT.
021600     PERFORM 2300-SCORE-CANDIDATES THRU 2300-EXIT.
021700     PERFORM 2400-RANK-AND-SELECT THRU 2400-EXIT.
021800     PERFORM 2500-PRICE-AND-BRAND THRU 2500-EXIT.
021900     PERFORM 2600-WRITE-RESULT THRU 2600-EXIT.
022000     PERFORM 2700-ACCUMULATE-TOTALS THRU 2700-EXIT.
022100     PERFORM 1900-READ-AD-REQUEST THRU 1900-EXIT.
022200 2000-EXIT.
022300     EXIT.
022400******************************************************************
022500*                                                                *
022600* 2100-BUILD-CANDIDATES - RE-SOURCE A FRESH CANDIDATE LIST FOR     *
022700* THIS REQUEST (PADE002 'CAND').  NOTHING CARRIES FORWARD FROM      *
022800* THE PRIOR REQUEST - SEE PADETBLC HEADER.                         *
022900*                                                                *
023000******************************************************************
023100 2100-BUILD-CANDIDATES.
023200     MOVE 'CAND' TO MD-FUNCTION-CODE.
023300     CALL 'PADE002' USING MD-FUNCTION-CODE
023400                          AR-AD-REQUEST
023500                          TB-CAMPAIGN-TABLE
023600                          TV-CREATIVE-TABLE
023700                          TB-BLOCK-CAMP-TABLE
023800                          TB-BLOCK-CREA-TABLE
023900                          CD-CANDIDATE-TABLE.
024000 2100-EXIT.
024100     EXIT.
024200******************************************************************
024300*                                                                *
024400* 2200-FILTER-CANDIDATES - RUN EVERY SOURCED CANDIDATE THROUGH     *
024500* THE 13-FILTER ELIGIBILITY CHAIN (PADE003), ONE CALL PER          *
024600* CANDIDATE.  COUNTS SURVIVORS INTO MD-PASSED-COUNT FOR THE        *
024700* DECISION-RESULTS RECORD.                                        *
024800*                                                                *
024900******************************************************************
025000 2200-FILTER-CANDIDATES.
025100     MOVE ZERO TO MD-PASSED-COUNT.
025200     PERFORM 2210-FILTER-ONE-CANDIDATE THRU 2210-EXIT
025300         VARYING MD-CAND-IX FROM 1 BY 1
025400         UNTIL MD-CAND-IX > CD-CANDIDATE-COUNT.
025500 2200-EXIT.
025600     EXIT.
025700 2210-FILTER-ONE-CANDIDATE.
025800     CALL 'PADE003' USING AR-AD-REQUEST
025900         TB-CAMPAIGN-ENTRY(CD-CAMPAIGN-INDEX(MD-CAND-IX))
026000         TV-CREATIVE-ENTRY(CD-CREATIVE-INDEX(MD-CAND-IX))
026100         TB-BLOCK-CAMP-TABLE
026200         TB-BLOCK-CREA-TABLE
026300         CD-SURVIVED(MD-CAND-IX).
026400     IF CD-SURVIVED(MD-CAND-IX) = 'Y'
026500         ADD 1 TO MD-PASSED-COUNT
026600     END-IF.
026700 2210-EXIT.
026800     EXIT.
026900******************************************************************
027000*                                                                *
027100* 2300-SCORE-CANDIDATES - SCORE EVERY SURVIVOR (PADE004).          *
027200* CANDIDATES THAT DID NOT SURVIVE 2200 KEEP THE ZERO FINAL-SCORE    *
027300* PADE002 GAVE THEM AT BUILD TIME AND ARE NEVER SENT TO PADE004.    *
027400*                                                                *
027500******************************************************************
027600 2300-SCORE-CANDIDATES.
027700     PERFORM 2310-SCORE-ONE-CANDIDATE THRU 2310-EXIT
027800         VARYING MD-CAND-IX FROM 1 BY 1
027900         UNTIL MD-CAND-IX > CD-CANDIDATE-COUNT.
028000 2300-EXIT.
028100     EXIT.
028200 2310-SCORE-ONE-CANDIDATE.
028300     IF CD-SURVIVED(MD-CAND-IX) = 'Y'
028400         CALL 'PADE004' USING AR-AD-REQUEST
028500             TB-CAMPAIGN-ENTRY(CD-CAMPAIGN-INDEX(MD-CAND-IX))
028600             CD-FINAL-SCORE(MD-CAND-IX)
028700     END-IF.
028800 2310-EXIT.
028900     EXIT.
029000******************************************************************
029100*                                                                *
029200* 2400-RANK-AND-SELECT - TWO LINEAR PASSES OVER THE CANDIDATE      *
029300* TABLE.  PASS ONE FINDS THE HIGHEST-SCORING SURVIVOR (THE         *
029400* WINNER); PASS TWO FINDS THE HIGHEST-SCORING SURVIVOR OTHER THAN  *
029500* THE WINNER (THE RUNNER-UP), FOR SECOND-PRICE PRICING.  ZERO      *
029600* INDEX/SCORE MEANS "NONE FOUND".                                 *
029700*                                                                *
029800******************************************************************
029900 2400-RANK-AND-SELECT.
030000     MOVE ZERO TO MD-WINNER-IX MD-BEST-SCORE.
030100     PERFORM 2410-CHECK-FOR-WINNER THRU 2410-EXIT
030200         VARYING MD-CAND-IX FROM 1 BY 1
030300         UNTIL MD-CAND-IX > CD-CANDIDATE-COUNT.
030400     MOVE ZERO TO MD-RUNNER-IX MD-SECOND-SCORE.
030500     PERFORM 2420-CHECK-FOR-RUNNER-UP THRU 2420-EXIT
030600         VARYING MD-CAND-IX FROM 1 BY 1
030700         UNTIL MD-CAND-IX > CD-CANDIDATE-COUNT.
030800 2400-EXIT.
030900     EXIT.
031000 2410-CHECK-FOR-WINNER.
031100     IF CD-SURVIVED(MD-CAND-IX) = 'Y'
031200         AND CD-FINAL-SCORE(MD-CAND-IX) > MD-BEST-SCORE
031300         MOVE MD-CAND-IX TO MD-WINNER-IX
031400         MOVE CD-FINAL-SCORE(MD-CAND-IX) TO MD-BEST-SCORE
031500     END-IF.
031600 2410-EXIT.
031700     EXIT.
031800 2420-CHECK-FOR-RUNNER-UP.
031900     IF CD-SURVIVED(MD-CAND-IX) = 'Y'
032000         AND MD-CAND-IX NOT = MD-WINNER-IX
032100         AND CD-FINAL-SCORE(MD-CAND-IX) > MD-SECOND-SCORE
032200         MOVE MD-CAND-IX TO MD-RUNNER-IX
032300         MOVE CD-FINAL-SCORE(MD-CAND-IX) TO MD-SECOND-SCORE
032400     END-IF.
032500 2420-EXIT.
032600     EXIT.
032700******************************************************************
032800*                                                                *
032900* 2500-PRICE-AND-BRAND - SECOND-PRICE THE WINNER OFF THE           *
033000* RUNNER-UP'S CAMPAIGN BID (OR THE WINNER'S OWN BID WHEN THERE IS   *
033100* NO RUNNER-UP), THEN EXTRACT A BRAND NAME FOR THE WINNING          *
033200* CAMPAIGN ONLY (PADE005) - SEE PADE005 HEADER.                    *
033300*                                                                *
033400******************************************************************
033500 2500-PRICE-AND-BRAND.
033600     MOVE ZERO TO MD-PRICE-CENTS.
033700     MOVE SPACES TO MD-BRAND-NAME-OUT.
033800     IF MD-WINNER-IX NOT = ZERO AND MD-BEST-SCORE > ZERO
033900         IF MD-RUNNER-IX NOT = ZERO AND MD-SECOND-SCORE > ZERO
034000             MOVE TC-BID-CPM-CENTS(CD-CAMPAIGN-INDEX(MD-RUNNER-IX))
034100                 TO MD-PRICE-CENTS
034200         ELSE
034300             MOVE TC-BID-CPM-CENTS(CD-CAMPAIGN-INDEX(MD-WINNER-IX))
034400                 TO MD-PRICE-CENTS
034500         END-IF
034600         CALL 'PADE005' USING
034700             TC-CAMPAIGN-NAME(CD-CAMPAIGN-INDEX(MD-WINNER-IX))
034800             TC-CAMPAIGN-ID(CD-CAMPAIGN-INDEX(MD-WINNER-IX))
034900             MD-BRAND-NAME-OUT
035000     END-IF.
035100 2500-EXIT.
035200     EXIT.
035300******************************************************************
035400*                                                                *
035500* 2600-WRITE-RESULT - BUILD AND WRITE ONE DECISION-RESULT.         *
035600*                                                                *
035700******************************************************************
035800 2600-WRITE-RESULT.
035900     MOVE AR-REQUEST-ID TO DR-REQUEST-ID.
036000     MOVE MD-PASSED-COUNT    TO DR-CANDIDATES-PASSED.
036100     MOVE CD-CANDIDATE-COUNT TO DR-CANDIDATES-SOURCED.
036200     IF MD-WINNER-IX NOT = ZERO AND MD-BEST-SCORE > ZERO
036300         MOVE 'Y' TO DR-WINNER-FOUND
036400         MOVE TC-CAMPAIGN-ID(CD-CAMPAIGN-INDEX(MD-WINNER-IX))
036500             TO DR-WINNER-CAMPAIGN-ID
036600         MOVE TV-CREATIVE-ID(CD-CREATIVE-INDEX(MD-WINNER-IX))
036700             TO DR-WINNER-CREATIVE-ID
036800         MOVE MD-BRAND-NAME-OUT TO DR-WINNER-BRAND-NAME
036900         MOVE MD-BEST-SCORE     TO DR-FINAL-SCORE
037000         MOVE MD-PRICE-CENTS    TO DR-PRICE-PAID-CENTS
037100     ELSE
037200         MOVE 'N' TO DR-WINNER-FOUND
037300         MOVE SPACES TO DR-WINNER-CAMPAIGN-ID
037400                        DR-WINNER-CREATIVE-ID
037500                        DR-WINNER-BRAND-NAME
037600         MOVE ZERO TO DR-FINAL-SCORE DR-PRICE-PAID-CENTS
037700     END-IF.
037800     WRITE DR-DECISION-RESULT.
037900     IF HD-FILE-STATUS NOT = '00'
038000         MOVE 'PADE001 ' TO HD-ABEND-PGM
038100         MOVE '2600-WRITE-RESULT' TO HD-ABEND-PARA
038200         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
038300     END-IF.
038400 2600-EXIT.
038500     EXIT.
038600******************************************************************
038700*                                                                *
038800* 2700-ACCUMULATE-TOTALS - ROLL THIS REQUEST INTO THE RUN-TOTALS   *
038900* AND INTO ITS PODCAST-CATEGORY AND SLOT-TYPE BUCKETS FOR           *
039000* BATCH-REPORT.                                                   *
039100*                                                                *
039200******************************************************************
039300 2700-ACCUMULATE-TOTALS.
039400     ADD 1 TO RT-REQUESTS-TOTAL.
039500     IF DR-WINNER-FOUND = 'Y'
039600         ADD 1 TO RT-FILLS-TOTAL
039700     ELSE
039800         ADD 1 TO RT-NOFILLS-TOTAL
039900     END-IF.
040000     PERFORM 2710-FIND-CATEGORY-INDEX THRU 2710-EXIT.
040100     IF MD-CAT-IX NOT = ZERO
040200         ADD 1 TO RT-CATEGORY-REQUESTS(MD-CAT-IX)
040300         IF DR-WINNER-FOUND = 'Y'
040400             ADD 1 TO RT-CATEGORY-FILLS(MD-CAT-IX)
040500         END-IF
040600     END-IF.
040700     PERFORM 2720-FIND-SLOT-INDEX THRU 2720-EXIT.
040800     IF MD-SLOT-IX NOT = ZERO
040900         ADD 1 TO RT-SLOT-REQUESTS(MD-SLOT-IX)
041000         IF DR-WINNER-FOUND = 'Y'
041100             ADD 1 TO RT-SLOT-FILLS(MD-SLOT-IX)
041200         END-IF
041300     END-IF.
041400 2700-EXIT.
041500     EXIT.
041600 2710-FIND-CATEGORY-INDEX.
041700     MOVE ZERO TO MD-CAT-IX.
041800     PERFORM 2715-SCAN-ONE-CATEGORY THRU 2715-EXIT
041900         VARYING MD-CAT-IX FROM 1 BY 1
042000         UNTIL MD-CAT-IX > 8
042100            OR RT-CATEGORY-CODE(MD-CAT-IX) = AR-PODCAST-CATEGORY.
042200     IF MD-CAT-IX > 8
042300         MOVE ZERO TO MD-CAT-IX
042400     END-IF.
042500 2710-EXIT.
042600     EXIT.
042700 2715-SCAN-ONE-CATEGORY.
042800     CONTINUE.
042900 2715-EXIT.
043000     EXIT.
043100 2720-FIND-SLOT-INDEX.
043200     MOVE ZERO TO MD-SLOT-IX.
043300     PERFORM 2725-SCAN-ONE-SLOT THRU 2725-EXIT
043400         VARYING MD-SLOT-IX FROM 1 BY 1
043500         UNTIL MD-SLOT-IX > 3
043600            OR RT-SLOT-TYPE(MD-SLOT-IX) = AR-SLOT-TYPE.
043700     IF MD-SLOT-IX > 3
043800         MOVE ZERO TO MD-SLOT-IX
043900     END-IF.
044000 2720-EXIT.
044100     EXIT.
044200 2725-SCAN-ONE-SLOT.
044300     CONTINUE.
044400 2725-EXIT.
044500     EXIT.
044600******************************************************************
044700*                                                                *
044800* 8000-PRINT-REPORT - PASS THE COMPLETED RUN-TOTALS TO PADE006,    *
044900* ONE TIME, AT END OF RUN.                                        *
045000*                                                                *
045100******************************************************************
045200 8000-PRINT-REPORT.
045300     CALL 'PADE006' USING RT-REPORT-TOTALS.
045400 8000-EXIT.
045500     EXIT.
045600******************************************************************
045700*                                                                *
045800* 9900-FILE-ERROR - FATAL FILE I/O ERROR.  DISPLAY THE STATUS AND  *
045900* ABEND THE STEP - NO POINT CONTINUING A RUN WITH A BAD FILE.      *
046000*                                                                *
046100******************************************************************
046200 9900-FILE-ERROR.
046300     MOVE HD-FILE-STATUS TO HD-ABEND-STATUS.
046400     DISPLAY HD-ABEND-TEXT.
046500     MOVE 9999 TO HD-ABEND-CODE.
046600     CALL 'ILBOABN0' USING HD-ABEND-CODE.
046700 9900-EXIT.
046800     EXIT.
046900******************************************************************
047000* END PADE001.                                                   *
047100******************************************************************
