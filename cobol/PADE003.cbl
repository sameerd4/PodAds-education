000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID.    PADE003.                                        *
000400******************************************************************
000500 PROGRAM-ID.    PADE003.
000600 AUTHOR.        DON HASKELL.
000700 INSTALLATION.  PODADS DECISIONING - BATCH CONVERSION UNIT.
000800 DATE-WRITTEN.  1986-04-02.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100******************************************************************
001200*                                                                *
001300*    P A D E 0 0 3   -   C A N D I D A T E   E L I G I B I L I T Y*
001400*                                                                *
001500*    Runs one campaign/creative candidate, for one AD-REQUEST,    *
001600*    through the thirteen eligibility filters in the fixed order *
001700*    below, stopping at the first filter that rejects it - a     *
001800*    candidate rejected by filter K is never tested against      *
001900*    filter K+1 through 13.  CALLed once per candidate by         *
002000*    PADE001 2000-FILTER-CANDIDATES.  CD-SURVIVED-OUT comes back  *
002100*    'Y' only if every filter passed.                            *
002200*                                                                *
002300*    The three probabilistic gates (BUDGET-REMAINING, PACING-     *
002400*    GATE, FREQUENCY-CAP) each re-seed their own draw by CALLing  *
002500*    PADE007 with AR-REQUEST-SEED fresh every time - they do NOT  *
002600*    share one running stream, so the same seed always draws the  *
002700*    same value no matter which candidate or filter asks for it  *
002800*    (REQ PADE-0440).                                            *
002900*                                                                *
003000*    CHANGE LOG                                                  *
003100*    ----------                                                  *
003200*    1986-04-02  DAH  ORIGINAL PROGRAM - AVAIL-ELIGIBILITY EDIT   *
003300*                     FOR BROADCAST SPOT AVAILABILITY.           *
003400*    1989-09-12  DAH  ADDED MAKE-GOOD / BUMPED-SPOT EXCLUSION      *
003500*                     EDIT.                                      *
003600*    1991-11-08  RWJ  CONVERTED EDIT SWITCHES TO COMP.            *
003700*    1994-03-22  RWJ  ADDED ADVERTISER CREDIT-HOLD EDIT.          *
003800*    1998-09-14  TRC  Y2K REMEDIATION - DATE-WINDOW EDIT REVIEWED,*
003900*                     NO 2-DIGIT YEAR ARITHMETIC FOUND.           *
004000*    2006-11-14  RLF  RETROFIT FOR DIGITAL SLOT AUCTION - ADDED    *
004100*                     GEO/DEVICE/TIER TARGETING EDITS.           *
004200*    2011-05-09  TRC  ADDED CREATIVE-APPROVAL-STATUS EDIT.        *
004300*    2019-08-20  DPH  PODCAST INVENTORY CUTOVER - REWRITTEN AS     *
004400*                     THE THIRTEEN-FILTER ELIGIBILITY CHAIN       *
004500*                     (CATEGORY/EXCLUDE/BUDGET/PACING/FREQ-CAP)   *
004600*                     (REQ PADE-0440).                           *
004700*    2020-11-30  DPH  ADDED BRAND-SAFETY BLOCKLIST EDIT (WAS A     *
004800*                     SEPARATE NIGHTLY JOB UNTIL THIS RELEASE).   *
004900*    2022-09-19  MWK  MOVED THE THREE PROBABILISTIC GATES TO CALL  *
005000*                     PADE007 INSTEAD OF AN IN-LINE RANDOM EDIT    *
005100*                     (REQ PADE-0588).                           *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CF-NUMERIC-CLASS IS '0' THRU '9'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*    01  CF-CONTROL-WORK  -  chain short-circuit switch.          *
006900******************************************************************
007000 01  CF-CONTROL-WORK.
007100     02  CF-STILL-ALIVE-SW      PIC X(01).
007200         88  CF-STILL-ALIVE             VALUE 'Y'.
007300         88  CF-REJECTED                VALUE 'N'.
007400     02  FILLER                 PIC X(07).
007500 01  CF-CONTROL-WORK-DUMP-VIEW REDEFINES CF-CONTROL-WORK.
007600     02  CF-CONTROL-WORK-X      PIC X(08).
007700******************************************************************
007800*    01  CF-SCAN-WORK  -  table-scan subscripts and switches.     *
007900******************************************************************
008000 01  CF-SCAN-WORK.
008100     02  CF-TABLE-IX            PIC 9(03)       COMP.
008200     02  CF-FOUND-SW            PIC X(01).
008300         88  CF-VALUE-FOUND             VALUE 'Y'.
008400         88  CF-VALUE-NOT-FOUND         VALUE 'N'.
008500     02  FILLER                 PIC X(04).
008600 01  CF-SCAN-WORK-DUMP-VIEW REDEFINES CF-SCAN-WORK.
008700     02  CF-SCAN-WORK-X         PIC X(08).
008800******************************************************************
008900*    01  CF-GATE-WORK  -  probabilistic-gate draw and ratio.      *
009000******************************************************************
009100 01  CF-GATE-WORK.
009200     02  CF-RNG-DRAW            PIC 9(01)V9(09) COMP-3.
009300     02  CF-SPEND-RATIO         PIC S9(03)V9(06) COMP-3.
009400     02  FILLER                 PIC X(04).
009500 01  CF-GATE-WORK-DUMP-VIEW REDEFINES CF-GATE-WORK.
009600     02  CF-GATE-WORK-X         PIC X(16).
009700******************************************************************
009800*    01  BL-CAMP-LOOKUP / BL-CREA-LOOKUP  -  brand-safety          *
009900*    blocklist tables, loaded once by PADE002 and held by         *
010000*    PADE001 - same shape as TB-BLOCK-CAMP-TABLE/TB-BLOCK-CREA-    *
010100*    TABLE in PADETBLC, passed BY REFERENCE on every CALL.        *
010200******************************************************************
010300 LINKAGE SECTION.
010400 COPY PADEREQC.
010500 COPY PADECENC.
010600 01  CV-CREATIVE-ENTRY.
010700     02  CV-CREATIVE-ID          PIC X(20).
010800     02  CV-CREATIVE-CAMP-ID     PIC X(20).
010900     02  CV-DURATION-SECONDS     PIC 9(04)       COMP-3.
011000     02  CV-ASSET-URL            PIC X(200).
011100     02  CV-APPROVAL-STATUS      PIC X(10).
011200     02  CV-SLOT-COUNT           PIC 9(02)       COMP.
011300     02  CV-ELIGIBLE-SLOTS       PIC X(10) OCCURS 3 TIMES.
011400 01  BL-CAMP-LOOKUP.
011500     02  BL-CAMP-COUNT           PIC 9(05)       COMP.
011600     02  BL-CAMP-ENTRY OCCURS 300 TIMES.
011700         03  BLC-CAMPAIGN-ID         PIC X(20).
011800 01  BL-CREA-LOOKUP.
011900     02  BL-CREA-COUNT           PIC 9(05)       COMP.
012000     02  BL-CREA-ENTRY OCCURS 300 TIMES.
012100         03  BLV-CREATIVE-ID         PIC X(20).
012200 01  CD-SURVIVED-OUT             PIC X(01).
012300******************************************************************
012400 PROCEDURE DIVISION USING AR-AD-REQUEST
012500                           CE-CAMPAIGN-ENTRY
012600                           CV-CREATIVE-ENTRY
012700                           BL-CAMP-LOOKUP
012800                           BL-CREA-LOOKUP
012900                           CD-SURVIVED-OUT.
013000******************************************************************
013100* 0000-MAIN-LOGIC - runs the thirteen filters in spec order,      *
013200* stopping as soon as CF-REJECTED is set.  Each filter paragraph  *
013300* sets CF-REJECTED itself when it fails; it never sets            *
013400* CF-STILL-ALIVE, so the guard IF on the next filter is enough to *
013500* short-circuit the rest of the chain.                           *
013600******************************************************************
013700 0000-MAIN-LOGIC.
013800     SET CF-STILL-ALIVE TO TRUE
013900     PERFORM 1000-CAMPAIGN-STATUS-FILTER   THRU 1000-EXIT
014000     IF CF-STILL-ALIVE
014100         PERFORM 1100-ABUSIVE-CONTENT-FILTER THRU 1100-EXIT
014200     END-IF
014300     IF CF-STILL-ALIVE
014400         PERFORM 1200-SCHEDULE-WINDOW-FILTER THRU 1200-EXIT
014500     END-IF
014600     IF CF-STILL-ALIVE
014700         PERFORM 1300-SLOT-TYPE-FILTER       THRU 1300-EXIT
014800     END-IF
014900     IF CF-STILL-ALIVE
015000         PERFORM 1400-CREATIVE-APPROVAL-FILTER THRU 1400-EXIT
015100     END-IF
015200     IF CF-STILL-ALIVE
015300         PERFORM 1500-GEO-TARGETING-FILTER   THRU 1500-EXIT
015400     END-IF
015500     IF CF-STILL-ALIVE
015600         PERFORM 1600-DEVICE-TARGETING-FILTER THRU 1600-EXIT
015700     END-IF
015800     IF CF-STILL-ALIVE
015900         PERFORM 1700-TIER-TARGETING-FILTER  THRU 1700-EXIT
016000     END-IF
016100     IF CF-STILL-ALIVE
016200         PERFORM 1800-CATEGORY-MATCH-FILTER  THRU 1800-EXIT
016300     END-IF
016400     IF CF-STILL-ALIVE
016500         PERFORM 1900-EXCLUDED-CATEGORY-FILTER THRU 1900-EXIT
016600     END-IF
016700     IF CF-STILL-ALIVE
016800         PERFORM 2000-BUDGET-REMAINING-FILTER THRU 2000-EXIT
016900     END-IF
017000     IF CF-STILL-ALIVE
017100         PERFORM 2100-PACING-GATE-FILTER     THRU 2100-EXIT
017200     END-IF
017300     IF CF-STILL-ALIVE
017400         PERFORM 2200-FREQUENCY-CAP-FILTER   THRU 2200-EXIT
017500     END-IF
017600     IF CF-STILL-ALIVE
017700         MOVE 'Y' TO CD-SURVIVED-OUT
017800     ELSE
017900         MOVE 'N' TO CD-SURVIVED-OUT
018000     END-IF
018100     GOBACK.
018200******************************************************************
018300* 1000-CAMPAIGN-STATUS-FILTER - pass iff status is ACTIVE.        *
018400******************************************************************
018500 1000-CAMPAIGN-STATUS-FILTER.
018600     IF CE-CAMPAIGN-STATUS NOT = 'ACTIVE'
018700         SET CF-REJECTED TO TRUE
018800     END-IF.
018900 1000-EXIT.
019000     EXIT.
019100******************************************************************
019200* 1100-ABUSIVE-CONTENT-FILTER - campaign blocklist checked first, *
019300* creative blocklist second, only if the campaign check passed.  *
019400******************************************************************
019500 1100-ABUSIVE-CONTENT-FILTER.
019600     SET CF-VALUE-NOT-FOUND TO TRUE
019700     PERFORM 1110-SCAN-BLOCKED-CAMPAIGN THRU 1110-EXIT
019800         VARYING CF-TABLE-IX FROM 1 BY 1
019900         UNTIL CF-TABLE-IX > BL-CAMP-COUNT OR CF-VALUE-FOUND
020000     IF CF-VALUE-FOUND
020100         SET CF-REJECTED TO TRUE
020200     ELSE
020300         SET CF-VALUE-NOT-FOUND TO TRUE
020400         PERFORM 1120-SCAN-BLOCKED-CREATIVE THRU 1120-EXIT
020500             VARYING CF-TABLE-IX FROM 1 BY 1
020600             UNTIL CF-TABLE-IX > BL-CREA-COUNT OR CF-VALUE-FOUND
020700         IF CF-VALUE-FOUND
020800             SET CF-REJECTED TO TRUE
020900         END-IF
021000     END-IF.
021100 1100-EXIT.
021200     EXIT.
021300 1110-SCAN-BLOCKED-CAMPAIGN.
021400     IF CE-CAMPAIGN-ID = BLC-CAMPAIGN-ID(CF-TABLE-IX)
021500         SET CF-VALUE-FOUND TO TRUE
021600     END-IF.
021700 1110-EXIT.
021800     EXIT.
021900 1120-SCAN-BLOCKED-CREATIVE.
022000     IF CV-CREATIVE-ID = BLV-CREATIVE-ID(CF-TABLE-IX)
022100         SET CF-VALUE-FOUND TO TRUE
022200     END-IF.
022300 1120-EXIT.
022400     EXIT.
022500******************************************************************
022600* 1200-SCHEDULE-WINDOW-FILTER - start inclusive, end inclusive;   *
022700* the ISO-8601 timestamps sort correctly as plain alphanumeric    *
022800* comparisons, fixed width, zero-padded.                         *
022900******************************************************************
023000 1200-SCHEDULE-WINDOW-FILTER.
023100     IF AR-REQUEST-TIMESTAMP < CE-START-DATE
023200         SET CF-REJECTED TO TRUE
023300     ELSE
023400         IF AR-REQUEST-TIMESTAMP > CE-END-DATE
023500             SET CF-REJECTED TO TRUE
023600         END-IF
023700     END-IF.
023800 1200-EXIT.
023900     EXIT.
024000******************************************************************
024100* 1300-SLOT-TYPE-FILTER - pass iff the request's slot type is on  *
024200* the creative's eligible-slots list (PADE002 already defaulted  *
024300* an empty list to all three slot types at load time).           *
024400******************************************************************
024500 1300-SLOT-TYPE-FILTER.
024600     SET CF-VALUE-NOT-FOUND TO TRUE
024700     PERFORM 1310-SCAN-ELIGIBLE-SLOT THRU 1310-EXIT
024800         VARYING CF-TABLE-IX FROM 1 BY 1
024900         UNTIL CF-TABLE-IX > CV-SLOT-COUNT OR CF-VALUE-FOUND
025000     IF CF-VALUE-NOT-FOUND
025100         SET CF-REJECTED TO TRUE
025200     END-IF.
025300 1300-EXIT.
025400     EXIT.
025500 1310-SCAN-ELIGIBLE-SLOT.
025600     IF AR-SLOT-TYPE = CV-ELIGIBLE-SLOTS(CF-TABLE-IX)
025700         SET CF-VALUE-FOUND TO TRUE
025800     END-IF.
025900 1310-EXIT.
026000     EXIT.
026100******************************************************************
026200* 1400-CREATIVE-APPROVAL-FILTER - pass iff APPROVED.              *
026300******************************************************************
026400 1400-CREATIVE-APPROVAL-FILTER.
026500     IF CV-APPROVAL-STATUS NOT = 'APPROVED'
026600         SET CF-REJECTED TO TRUE
026700     END-IF.
026800 1400-EXIT.
026900     EXIT.
027000******************************************************************
027100* 1500-GEO-TARGETING-FILTER - empty list allows all geos.        *
027200******************************************************************
027300 1500-GEO-TARGETING-FILTER.
027400     IF CE-GEO-COUNT NOT = 0
027500         SET CF-VALUE-NOT-FOUND TO TRUE
027600         PERFORM 1510-SCAN-TARGET-GEO THRU 1510-EXIT
027700             VARYING CF-TABLE-IX FROM 1 BY 1
027800             UNTIL CF-TABLE-IX > CE-GEO-COUNT OR CF-VALUE-FOUND
027900         IF CF-VALUE-NOT-FOUND
028000             SET CF-REJECTED TO TRUE
028100         END-IF
028200     END-IF.
028300 1500-EXIT.
028400     EXIT.
028500 1510-SCAN-TARGET-GEO.
028600     IF AR-LISTENER-GEO = CE-TARGET-GEO-LIST(CF-TABLE-IX)
028700         SET CF-VALUE-FOUND TO TRUE
028800     END-IF.
028900 1510-EXIT.
029000     EXIT.
029100******************************************************************
029200* 1600-DEVICE-TARGETING-FILTER - empty list allows all devices.  *
029300******************************************************************
029400 1600-DEVICE-TARGETING-FILTER.
029500     IF CE-DEVICE-COUNT NOT = 0
029600         SET CF-VALUE-NOT-FOUND TO TRUE
029700         PERFORM 1610-SCAN-TARGET-DEVICE THRU 1610-EXIT
029800             VARYING CF-TABLE-IX FROM 1 BY 1
029900             UNTIL CF-TABLE-IX > CE-DEVICE-COUNT OR CF-VALUE-FOUND
030000         IF CF-VALUE-NOT-FOUND
030100             SET CF-REJECTED TO TRUE
030200         END-IF
030300     END-IF.
030400 1600-EXIT.
030500     EXIT.
030600 1610-SCAN-TARGET-DEVICE.
030700     IF AR-LISTENER-DEVICE = CE-TARGET-DEVICE-LIST(CF-TABLE-IX)
030800         SET CF-VALUE-FOUND TO TRUE
030900     END-IF.
031000 1610-EXIT.
031100     EXIT.
031200******************************************************************
031300* 1700-TIER-TARGETING-FILTER - empty list allows all tiers.      *
031400******************************************************************
031500 1700-TIER-TARGETING-FILTER.
031600     IF CE-TIER-COUNT NOT = 0
031700         SET CF-VALUE-NOT-FOUND TO TRUE
031800         PERFORM 1710-SCAN-TARGET-TIER THRU 1710-EXIT
031900             VARYING CF-TABLE-IX FROM 1 BY 1
032000             UNTIL CF-TABLE-IX > CE-TIER-COUNT OR CF-VALUE-FOUND
032100         IF CF-VALUE-NOT-FOUND
032200             SET CF-REJECTED TO TRUE
032300         END-IF
032400     END-IF.
032500 1700-EXIT.
032600     EXIT.
032700 1710-SCAN-TARGET-TIER.
032800     IF AR-LISTENER-TIER = CE-TARGET-TIER-LIST(CF-TABLE-IX)
032900         SET CF-VALUE-FOUND TO TRUE
033000     END-IF.
033100 1710-EXIT.
033200     EXIT.
033300******************************************************************
033400* 1800-CATEGORY-MATCH-FILTER - empty list allows all categories. *
033500* This re-applies the identical category-targeting edit PADE002    *
033600* already used to narrow the candidate set at sourcing time - both *
033700* must agree, per REQ PADE-0440.                                 *
033800******************************************************************
033900 1800-CATEGORY-MATCH-FILTER.
034000     IF CE-CATEGORY-COUNT NOT = 0
034100         SET CF-VALUE-NOT-FOUND TO TRUE
034200         PERFORM 1810-SCAN-TARGET-CATEGORY THRU 1810-EXIT
034300             VARYING CF-TABLE-IX FROM 1 BY 1
034400             UNTIL CF-TABLE-IX > CE-CATEGORY-COUNT OR CF-VALUE-FOUND
034500         IF CF-VALUE-NOT-FOUND
034600             SET CF-REJECTED TO TRUE
034700         END-IF
034800     END-IF.
034900 1800-EXIT.
035000     EXIT.
035100 1810-SCAN-TARGET-CATEGORY.
035200     IF AR-PODCAST-CATEGORY = CE-TARGET-CATEGORY-LIST(CF-TABLE-IX)
035300         SET CF-VALUE-FOUND TO TRUE
035400     END-IF.
035500 1810-EXIT.
035600     EXIT.
035700******************************************************************
035800* 1900-EXCLUDED-CATEGORY-FILTER - empty list excludes nothing;    *
035900* fail only if the podcast's category IS on the exclude list.    *
036000******************************************************************
036100 1900-EXCLUDED-CATEGORY-FILTER.
036200     IF CE-EXCLUDE-COUNT NOT = 0
036300         SET CF-VALUE-NOT-FOUND TO TRUE
036400         PERFORM 1910-SCAN-EXCLUDE-CATEGORY THRU 1910-EXIT
036500             VARYING CF-TABLE-IX FROM 1 BY 1
036600             UNTIL CF-TABLE-IX > CE-EXCLUDE-COUNT OR CF-VALUE-FOUND
036700         IF CF-VALUE-FOUND
036800             SET CF-REJECTED TO TRUE
036900         END-IF
037000     END-IF.
037100 1900-EXIT.
037200     EXIT.
037300 1910-SCAN-EXCLUDE-CATEGORY.
037400     IF AR-PODCAST-CATEGORY = CE-EXCLUDE-CATEGORY-LIST(CF-TABLE-IX)
037500         SET CF-VALUE-FOUND TO TRUE
037600     END-IF.
037700 1910-EXIT.
037800     EXIT.
037900******************************************************************
038000* 2000-BUDGET-REMAINING-FILTER - a negative/zero budget rejects   *
038100* outright; otherwise, when under $100 remains, one RNG draw       *
038200* models concurrent-reservation exhaustion by another request      *
038300* racing this same budget (REQ PADE-0440).                        *
038400******************************************************************
038500 2000-BUDGET-REMAINING-FILTER.
038600     IF CE-BUDGET-REMAIN-CENTS NOT GREATER THAN 0
038700         SET CF-REJECTED TO TRUE
038800     ELSE
038900         CALL 'PADE007' USING AR-REQUEST-SEED CF-RNG-DRAW
039000         IF CF-RNG-DRAW LESS THAN 0.01
039100             AND CE-BUDGET-REMAIN-CENTS LESS THAN 10000
039200             SET CF-REJECTED TO TRUE
039300         END-IF
039400     END-IF.
039500 2000-EXIT.
039600     EXIT.
039700******************************************************************
039800* 2100-PACING-GATE-FILTER - a zero/absent daily budget means no   *
039900* pacing limit at all.  At or past the daily budget, reject       *
040000* outright; within ten percent of it, one RNG draw throttles the  *
040100* candidate the rest of the way (REQ PADE-0440).                  *
040200******************************************************************
040300 2100-PACING-GATE-FILTER.
040400     IF CE-PACING-DAILY-BUDGET = 0
040500         CONTINUE
040600     ELSE
040700         COMPUTE CF-SPEND-RATIO ROUNDED =
040800                 CE-PACING-DAILY-SPEND / CE-PACING-DAILY-BUDGET
040900         IF CF-SPEND-RATIO NOT LESS THAN 1.0
041000             SET CF-REJECTED TO TRUE
041100         ELSE
041200             IF CF-SPEND-RATIO GREATER THAN 0.9
041300                 CALL 'PADE007' USING AR-REQUEST-SEED CF-RNG-DRAW
041400                 IF CF-RNG-DRAW LESS THAN 0.1
041500                     SET CF-REJECTED TO TRUE
041600                 END-IF
041700             END-IF
041800         END-IF
041900     END-IF.
042000 2100-EXIT.
042100     EXIT.
042200******************************************************************
042300* 2200-FREQUENCY-CAP-FILTER - no cap defined means no draw at     *
042400* all; otherwise one RNG draw models the listener having already  *
042500* met the frequency cap inside the campaign's rolling window      *
042600* (REQ PADE-0440).                                                *
042700******************************************************************
042800 2200-FREQUENCY-CAP-FILTER.
042900     IF CE-FREQCAP-MAX-IMPR NOT = 0
043000         CALL 'PADE007' USING AR-REQUEST-SEED CF-RNG-DRAW
043100         IF CF-RNG-DRAW LESS THAN 0.01
043200             SET CF-REJECTED TO TRUE
043300         END-IF
043400     END-IF.
043500 2200-EXIT.
043600     EXIT.
