000100******************************************************************
000200*                                                                *
000300* PADERESC  -  DECISION-RESULT output record.                   *
000400*                                                                *
000500* One record per AD-REQUEST processed, written to DECISION-      *
000600* RESULTS by PADE001 2600-WRITE-RESULT in the same order the     *
000700* AD-REQUESTS were read.  All winner fields are blank/zero on    *
000800* a no-fill decision.                                           *
001000*                                                                *
001100* 2019-08-20  DPH   Original layout, podcast cutover             *
001200*                   (REQ PADE-0440).                            *
001300*                                                                *
001400******************************************************************
001500 01  DR-DECISION-RESULT.
001600     02  DR-REQUEST-ID           PIC X(40).
001700     02  DR-WINNER-FOUND         PIC X(01).
001800     02  DR-WINNER-CAMPAIGN-ID   PIC X(20).
001900     02  DR-WINNER-CREATIVE-ID   PIC X(20).
002000     02  DR-WINNER-BRAND-NAME    PIC X(40).
002100     02  DR-FINAL-SCORE          PIC S9(09)V9(06) COMP-3.
002200     02  DR-PRICE-PAID-CENTS     PIC S9(09)V9(02) COMP-3.
002300     02  DR-CANDIDATES-SOURCED   PIC 9(05).
002400     02  DR-CANDIDATES-PASSED    PIC 9(05).
002500     02  FILLER                  PIC X(20).
002600******************************************************************
002700* End PADERESC - record length 163 bytes.                        *
002800******************************************************************
