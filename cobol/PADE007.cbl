000100 CBL ARITH(EXTEND)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PADE007.
000400 AUTHOR. DON HASKELL.
000500 INSTALLATION. PODADS DECISIONING - BATCH CONVERSION UNIT.
000600 DATE-WRITTEN. 1986-04-02.
000700 DATE-COMPILED.
000800 SECURITY. PADE007 IS RESTRICTED - BATCH PRODUCTION LIBRARY ONLY.
000900******************************************************************
001000*                                                                *
001100* PADE007  -  SEEDED PSEUDO-RANDOM DRAW SUBROUTINE.               *
001200*                                                                *
001300* CALLED FRESH-SEEDED, ONE DRAW PER CALL, BY PADE003'S THREE      *
001400* PROBABILISTIC FILTER PARAGRAPHS (BUDGET-REMAINING, PACING-      *
001500* GATE, FREQUENCY-CAP).  EVERY CALL CONSTRUCTS A BRAND NEW        *
001600* GENERATOR FROM RN-SEED AND RETURNS EXACTLY ONE UNIFORM [0,1)    *
001700* VALUE IN RN-RESULT - THERE IS NO PERSISTED STREAM BETWEEN       *
001800* CALLS, BY DESIGN, SO A GIVEN SEED ALWAYS PRODUCES THE SAME      *
001900* DRAW NO MATTER WHICH FILTER OR WHICH CANDIDATE IS ASKING.       *
002000*                                                                *
002100* THIS IS A DIRECT PORT OF THE VENDOR SCORING SYSTEM'S RANDOM-    *
002200* NUMBER ROUTINE, WHICH USES A 48-BIT LINEAR CONGRUENTIAL         *
002300* GENERATOR (MULTIPLIER 25214903917, INCREMENT 11, MODULUS        *
002400* 2**48) - THE SAME ALGORITHM SUN/ORACLE HAS SHIPPED IN THEIR     *
002500* RUNTIME LIBRARY RANDOM-NUMBER CLASS SINCE THE 1990S.  IT MUST   *
002600* REPRODUCE THAT ALGORITHM BIT-FOR-BIT OR THE AUCTION OUTCOMES    *
002700* WILL NOT MATCH THE VENDOR'S FEED, SO DO NOT "SIMPLIFY" THE      *
002800* ARITHMETIC BELOW WITHOUT RE-VERIFYING AGAINST THE VENDOR'S      *
002900* SAMPLE DRAWS IN THE CONVERSION TEST DECK.                       *
003000*                                                                *
003100* THE SEED-SCRAMBLE STEP NEEDS AN EXCLUSIVE-OR OF TWO 48-BIT      *
003200* VALUES.  THIS COMPILER HAS NO BOOLEAN/BIT VERB, SO 1100-XOR-48  *
003300* PEELS BOTH OPERANDS APART ONE BINARY DIGIT AT A TIME WITH       *
003400* DIVIDE/REMAINDER AND REBUILDS THE RESULT THE SAME WAY - SLOW,   *
003500* BUT IT IS ARITHMETIC EVERY COMPILER SINCE DAY ONE HAS SUPPORTED.*
003600* (SAME IDEA AS THE BIT-AUGMENT WORKAROUND IN PADE005'S HEADER -  *
003700* WHEN THE HARDWARE/COMPILER WON'T GIVE YOU THE OPERATOR YOU      *
003800* WANT, YOU BUILD IT OUT OF THE FOUR FUNCTIONS.)                  *
003900*                                                                *
004000* THE STATE-ADVANCE PRODUCT (STATE TIMES THE MULTIPLIER) RUNS TO  *
004100* 26-ISH DECIMAL DIGITS, WELL PAST WHAT COMP-3 ARITHMETIC WILL    *
004200* HOLD UNDER THE COMPILER'S DEFAULT SIZE RULES - HENCE THE        *
004300* ARITH(EXTEND) COMPILER OPTION ON LINE ONE, WHICH THIS SHOP      *
004400* ALREADY USES ELSEWHERE TO TURN ON EXTENDED-PRECISION COMPUTE.   *
004500*                                                                *
004600* DATE       USERID   DESCRIPTION                                 *
004700* ---------- -------- ----------------------------------------- *
004800* 1986-04-02 DAH      ORIGINAL RATING-FACTOR DRAW ROUTINE FOR    *
004900*                     BROADCAST AVAILS (LCG PER VENDOR SPEC).    *
005000* 1991-11-08 RWJ      RECOMPILED UNDER NEW LE RUNTIME, NO LOGIC  *
005100*                     CHANGE.                                   *
005200* 1998-09-14 TRC      Y2K REVIEW - NO DATE FIELDS IN THIS        *
005300*                     PROGRAM, NO CHANGE REQUIRED. SIGNED OFF.   *
005400* 2006-11-14 RLF      RETAINED AS-IS FOR DIGITAL SLOT AUCTION     *
005500*                     RETROFIT - CALLING SEQUENCE UNCHANGED.     *
005600* 2011-05-09 TRC      ADDED XOR-48 COMMENT BLOCK ABOVE AFTER A   *
005700*                     MAINTAINER MIS-READ THE DIVIDE LOOP AS A   *
005800*                     BUG (REQ PADE-0287).                      *
005900* 2019-08-20 DPH      RENAMED/RETARGETED FOR PODCAST SLOT        *
006000*                     AUCTION CUTOVER - CALLING PROGRAM IS NOW   *
006100*                     PADE003 (REQ PADE-0440).                  *
006200* 2022-09-19 MWK      ADDED RN-RESULT PRECISION COMMENT AFTER    *
006300*                     A RE-VERIFICATION AGAINST VENDOR SAMPLE    *
006400*                     DRAWS TURNED UP A ROUNDING QUESTION        *
006500*                     (REQ PADE-0588) - ANSWER: NONE NEEDED,     *
006600*                     9 DECIMALS IS ENOUGH.                      *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS RN-NUMERIC-CLASS IS '0' THRU '9'.
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600* LCG CONSTANTS - PER VENDOR ALGORITHM SPEC, DO NOT CHANGE.       *
007700******************************************************************
007800 01  RN-CONSTANTS.
007900     02  RN-MULTIPLIER       PIC S9(18) COMP-3 VALUE 25214903917.
008000     02  RN-INCREMENT        PIC S9(18) COMP-3 VALUE 11.
008100     02  RN-MODULUS-2-48     PIC S9(18) COMP-3
008200                                  VALUE 281474976710656.
008300     02  RN-DIVISOR-2-22     PIC S9(18) COMP-3 VALUE 4194304.
008400     02  RN-DIVISOR-2-21     PIC S9(18) COMP-3 VALUE 2097152.
008500     02  RN-MULT-2-27        PIC S9(18) COMP-3 VALUE 134217728.
008600     02  RN-DIVISOR-2-53     PIC S9(18) COMP-3
008700                                  VALUE 9007199254740992.
008800     02  FILLER              PIC X(08) VALUE SPACES.
008810 01  RN-CONSTANTS-DUMP-VIEW REDEFINES RN-CONSTANTS.
008820     02  RN-MULTIPLIER-X     PIC X(10).
008830     02  FILLER              PIC X(79).
008900******************************************************************
009000* LCG WORKING STATE.                                              *
009100******************************************************************
009200 01  RN-STATE-AREA.
009300     02  RN-STATE            PIC S9(18) COMP-3 VALUE ZEROS.
009400     02  RN-PRODUCT          PIC S9(30) COMP-3 VALUE ZEROS.
009500     02  RN-QUOT-DISCARD     PIC S9(18) COMP-3 VALUE ZEROS.
009600     02  RN-HI26             PIC 9(08)  COMP    VALUE ZEROS.
009700     02  RN-LO27             PIC 9(09)  COMP    VALUE ZEROS.
009800     02  RN-NUMERATOR        PIC 9(18)  COMP-3  VALUE ZEROS.
009900     02  FILLER              PIC X(08) VALUE SPACES.
010000 01  RN-STATE-DUMP-VIEW REDEFINES RN-STATE-AREA.
010100     02  RN-STATE-DUMP-X     PIC X(10).
010200     02  FILLER              PIC X(39).
010300******************************************************************
010400* EXCLUSIVE-OR WORKING FIELDS FOR 1100-XOR-48.                    *
010500******************************************************************
010600 01  XOR-OPERANDS.
010700     02  XOR-WORK-A          PIC S9(18) COMP-3 VALUE ZEROS.
010800     02  XOR-WORK-B          PIC S9(18) COMP-3 VALUE ZEROS.
010900     02  XOR-RESULT          PIC S9(18) COMP-3 VALUE ZEROS.
011000     02  XOR-PLACE-VALUE     PIC S9(18) COMP-3 VALUE 1.
011100     02  XOR-QUOT-A          PIC S9(18) COMP-3 VALUE ZEROS.
011200     02  XOR-QUOT-B          PIC S9(18) COMP-3 VALUE ZEROS.
011300     02  XOR-BIT-A           PIC 9(01)  COMP   VALUE ZERO.
011400     02  XOR-BIT-B           PIC 9(01)  COMP   VALUE ZERO.
011500     02  XOR-BIT-R           PIC 9(01)  COMP   VALUE ZERO.
011600     02  FILLER              PIC X(08) VALUE SPACES.
011700 01  XOR-OPERANDS-DUMP-VIEW REDEFINES XOR-OPERANDS.
011800     02  XOR-WORK-A-X        PIC X(10).
011900     02  FILLER              PIC X(47).
012000 77  XOR-BIT-COUNTER         PIC 9(02)  COMP   VALUE ZERO.
012100******************************************************************
012200 LINKAGE SECTION.
012300 01  RN-SEED                 PIC 9(09).
012400 01  RN-RESULT               PIC 9(01)V9(09) COMP-3.
012500******************************************************************
012600 PROCEDURE DIVISION USING RN-SEED, RN-RESULT.
012700******************************************************************
012800*                                                                *
012900* 1000-NEXT-DOUBLE - CONSTRUCT A FRESH GENERATOR FROM RN-SEED     *
013000* AND RETURN ITS FIRST NEXTDOUBLE() VALUE IN RN-RESULT.           *
013100*                                                                *
013200******************************************************************
013300 1000-NEXT-DOUBLE.
013400     MOVE RN-SEED             TO XOR-WORK-A.
013500     MOVE RN-MULTIPLIER       TO XOR-WORK-B.
013600     PERFORM 1100-XOR-48      THRU 1100-EXIT.
013700     MOVE XOR-RESULT          TO RN-STATE.
013800*                   FIRST NEXT(26) CALL - ONE STATE ADVANCE.
013900     PERFORM 1200-ADVANCE-STATE THRU 1200-EXIT.
014000     DIVIDE RN-STATE BY RN-DIVISOR-2-22
014100         GIVING RN-HI26 REMAINDER RN-QUOT-DISCARD.
014200*                   SECOND NEXT(27) CALL - ANOTHER STATE ADVANCE.
014300     PERFORM 1200-ADVANCE-STATE THRU 1200-EXIT.
014400     DIVIDE RN-STATE BY RN-DIVISOR-2-21
014500         GIVING RN-LO27 REMAINDER RN-QUOT-DISCARD.
014600     COMPUTE RN-NUMERATOR =
014700         (RN-HI26 * RN-MULT-2-27) + RN-LO27.
014800     COMPUTE RN-RESULT ROUNDED =
014900         RN-NUMERATOR / RN-DIVISOR-2-53.
015000     GOBACK.
015100 1000-EXIT.
015200     EXIT.
015300******************************************************************
015400*                                                                *
015500* 1100-XOR-48 - EXCLUSIVE-OR OF XOR-WORK-A AND XOR-WORK-B, BOTH   *
015600* ASSUMED LESS THAN 2**48, RESULT LEFT IN XOR-RESULT.  PEELS OFF  *
015700* ONE BINARY DIGIT AT A TIME VIA DIVIDE/REMAINDER BY 2 - SEE THE  *
015800* PROGRAM HEADER COMMENT FOR WHY.                                 *
015900*                                                                *
016000******************************************************************
016100 1100-XOR-48.
016200     MOVE ZERO TO XOR-RESULT.
016300     MOVE 1    TO XOR-PLACE-VALUE.
016400     MOVE ZERO TO XOR-BIT-COUNTER.
016500     PERFORM 1150-XOR-ONE-BIT THRU 1150-EXIT
016600         48 TIMES.
016700 1100-EXIT.
016800     EXIT.
016900******************************************************************
017000 1150-XOR-ONE-BIT.
017100     DIVIDE XOR-WORK-A BY 2 GIVING XOR-QUOT-A REMAINDER XOR-BIT-A.
017200     DIVIDE XOR-WORK-B BY 2 GIVING XOR-QUOT-B REMAINDER XOR-BIT-B.
017300     IF XOR-BIT-A = XOR-BIT-B
017400         MOVE ZERO TO XOR-BIT-R
017500     ELSE
017600         MOVE 1    TO XOR-BIT-R
017700     END-IF.
017800     IF XOR-BIT-R = 1
017900         COMPUTE XOR-RESULT = XOR-RESULT + XOR-PLACE-VALUE
018000     END-IF.
018100     MOVE XOR-QUOT-A TO XOR-WORK-A.
018200     MOVE XOR-QUOT-B TO XOR-WORK-B.
018300     COMPUTE XOR-PLACE-VALUE = XOR-PLACE-VALUE * 2.
018400 1150-EXIT.
018500     EXIT.
018600******************************************************************
018700*                                                                *
018800* 1200-ADVANCE-STATE - ONE LCG STEP: STATE = (STATE * MULTIPLIER  *
018900* + INCREMENT) MOD 2**48.  THE PRODUCT IS WIDE ENOUGH TO NEED     *
019000* RN-PRODUCT AT 30 DIGITS UNDER ARITH(EXTEND) - SEE HEADER.       *
019100*                                                                *
019200******************************************************************
019300 1200-ADVANCE-STATE.
019400     COMPUTE RN-PRODUCT = (RN-STATE * RN-MULTIPLIER) + RN-INCREMENT.
019500     DIVIDE RN-PRODUCT BY RN-MODULUS-2-48
019600         GIVING RN-QUOT-DISCARD REMAINDER RN-STATE.
019700 1200-EXIT.
019800     EXIT.
019900******************************************************************
020000* END PADE007.                                                   *
020100******************************************************************
