000100******************************************************************
000200*                                                                *
000300* PADECENC  -  One-row CAMPAIGN-ENTRY shape for CALL linkage.    *
000400*                                                                *
000500* Field-for-field mirror of TB-CAMPAIGN-ENTRY (PADETBLC), under   *
000600* the CE- prefix instead of TC-, so that passing a single        *
000700* TB-CAMPAIGN-ENTRY(IX) occurrence BY REFERENCE lines up byte     *
000800* for byte with this LINKAGE SECTION record in PADE003 and        *
000900* PADE004.  If a field is ever added to PADETBLC's campaign       *
001000* entry, add the identical field here in the identical position  *
001100* or the two CALLed programs will misread the row.                *
001200*                                                                *
001300* 2019-08-20  DPH   Original layout, podcast cutover             *
001400*                   (REQ PADE-0440).                            *
001500*                                                                *
001600******************************************************************
001700 01  CE-CAMPAIGN-ENTRY.
001800     02  CE-CAMPAIGN-ID          PIC X(20).
001900     02  CE-ADVERTISER-ID        PIC X(20).
002000     02  CE-CAMPAIGN-NAME        PIC X(80).
002100     02  CE-CAMPAIGN-STATUS      PIC X(08).
002200     02  CE-BUDGET-TOTAL-CENTS   PIC S9(09)      COMP-3.
002300     02  CE-BUDGET-REMAIN-CENTS  PIC S9(09)      COMP-3.
002400     02  CE-BID-CPM-CENTS        PIC S9(07)      COMP-3.
002500     02  CE-START-DATE           PIC X(20).
002600     02  CE-END-DATE             PIC X(20).
002700     02  CE-GEO-COUNT            PIC 9(02)       COMP.
002800     02  CE-TARGET-GEO-LIST      PIC X(08) OCCURS 20 TIMES.
002900     02  CE-DEVICE-COUNT         PIC 9(02)       COMP.
003000     02  CE-TARGET-DEVICE-LIST   PIC X(14) OCCURS 4 TIMES.
003100     02  CE-TIER-COUNT           PIC 9(02)       COMP.
003200     02  CE-TARGET-TIER-LIST     PIC X(08) OCCURS 2 TIMES.
003300     02  CE-CATEGORY-COUNT       PIC 9(02)       COMP.
003400     02  CE-TARGET-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
003500     02  CE-SHOW-COUNT           PIC 9(02)       COMP.
003600     02  CE-TARGET-SHOW-LIST     PIC X(60) OCCURS 50 TIMES.
003700     02  CE-EXCLUDE-COUNT        PIC 9(02)       COMP.
003800     02  CE-EXCLUDE-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
003900     02  CE-PACING-DAILY-BUDGET  PIC S9(09)      COMP-3.
004000     02  CE-PACING-DAILY-SPEND   PIC S9(09)      COMP-3.
004100     02  CE-FREQCAP-MAX-IMPR     PIC S9(05)      COMP-3.
004200     02  CE-FREQCAP-WINDOW-HRS   PIC S9(05)      COMP-3.
004300******************************************************************
004400* End PADECENC.                                                  *
004500******************************************************************
