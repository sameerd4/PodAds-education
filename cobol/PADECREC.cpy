000100******************************************************************
000200*                                                                *
000300* PADECREC  -  CREATIVE reference record.                       *
000400*                                                                *
000500* One record per creative asset, FK CR-CREATIVE-CAMP-ID to       *
000600* CM-CAMPAIGN-ID on PADECAMC.  Read fully into CR-CREATIVE-      *
000700* TABLE at program start by PADE002; no random access.          *
000800*                                                                *
000900* CR-ELIGIBLE-SLOTS is a fixed-maximum array (3 slots), not      *
001000* OCCURS ... DEPENDING ON - CREATIVES is a fixed-length          *
001100* sequential file.  CR-SLOT-COUNT says how many of the three     *
001200* slots are populated; a zero count means the creative did not   *
001300* specify slot types and is defaulted to all three slot types    *
001400* at load time (PADE002 1150-DEFAULT-SLOTS), not here.           *
001500*                                                                *
001600* 2019-08-20  DPH   Original layout, podcast cutover             *
001700*                   (REQ PADE-0440).                            *
001800* 2021-03-11  MWK   Added CR-APPROVAL-STATUS values PENDING/     *
001900*                   REJECTED (REQ PADE-0512).                   *
002000* 2023-01-30  MWK   Changed CR-ELIGIBLE-SLOTS from OCCURS        *
002100*                   DEPENDING ON to a fixed 3-slot array - ODO   *
002200*                   is not valid on a fixed-length sequential    *
002300*                   file record (REQ PADE-0601).                *
002400*                                                                *
002500******************************************************************
002600 01  CR-CREATIVE.
002700     02  CR-CREATIVE-ID          PIC X(20).
002800     02  CR-CREATIVE-CAMP-ID     PIC X(20).
002900     02  CR-DURATION-SECONDS     PIC 9(04)       COMP-3.
003000     02  CR-ASSET-URL            PIC X(200).
003100     02  CR-APPROVAL-STATUS      PIC X(10).
003200     02  CR-SLOT-COUNT           PIC 9(02)       COMP.
003300     02  CR-ELIGIBLE-SLOTS       PIC X(10) OCCURS 3 TIMES.
003400     02  FILLER                  PIC X(20).
003500******************************************************************
003600* End PADECREC - fixed record length 296 bytes.                  *
003700******************************************************************
