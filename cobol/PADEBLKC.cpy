000100******************************************************************
000200*                                                                *
000300* PADEBLKC  -  BLOCKLIST-ENTRY reference record.                *
000400*                                                                *
000500* Brand-safety blocklist.  Either BL-BLOCK-CAMPAIGN-ID or        *
000600* BL-BLOCK-CREATIVE-ID may be blank, never both.  PADE002        *
000700* merges every record on this file into the two in-memory        *
000800* lookup tables BL-CAMPAIGN-TABLE/BL-CREATIVE-TABLE at program   *
000900* start; the source system's customer_reports/ml_keyword_match/ *
001000* manual_curation tag is not carried - it has no effect on       *
001100* filtering once merged.                                        *
001200*                                                                *
001300* 2019-08-20  DPH   Original layout, podcast cutover             *
001400*                   (REQ PADE-0440).                            *
001500*                                                                *
001600******************************************************************
001700 01  BL-BLOCKLIST-ENTRY.
001800     02  BL-BLOCK-CAMPAIGN-ID    PIC X(20).
001900     02  BL-BLOCK-CREATIVE-ID    PIC X(20).
002000     02  FILLER                  PIC X(10).
002100******************************************************************
002200* End PADEBLKC - record length 50 bytes.                         *
002300******************************************************************
