000100******************************************************************
000200*                                                                *
000300* PADERPTC  -  Batch-report running totals.                      *
000400*                                                                *
000500* Accumulated by PADE001 2700-ACCUMULATE-TOTALS across every      *
000600* AD-REQUEST in the run, then passed whole to PADE006 one time,   *
000700* at end of run, to print BATCH-REPORT.  RT-CATEGORY-TABLE is      *
000800* initialized by PADE001 at program start to the eight fixed       *
000900* podcast categories, in enumeration order; RT-SLOT-TABLE to the   *
001000* three fixed slot types - both stay in that order for the life   *
001100* of the run, so control breaks 1 and 2 print in a stable,        *
001200* deterministic order with every bucket represented even when     *
001300* zero-filled.                                                   *
001400*                                                                *
001500* 2019-08-20  DPH   Original layout, podcast cutover              *
001600*                   (REQ PADE-0440).                             *
001700*                                                                *
001800******************************************************************
001900 01  RT-REPORT-TOTALS.
002000     02  RT-REQUESTS-TOTAL      PIC 9(07)       COMP.
002100     02  RT-FILLS-TOTAL         PIC 9(07)       COMP.
002200     02  RT-NOFILLS-TOTAL       PIC 9(07)       COMP.
002300     02  RT-CATEGORY-TABLE OCCURS 8 TIMES.
002400         03  RT-CATEGORY-CODE       PIC X(12).
002500         03  RT-CATEGORY-REQUESTS   PIC 9(07)   COMP.
002600         03  RT-CATEGORY-FILLS      PIC 9(07)   COMP.
002700     02  RT-SLOT-TABLE OCCURS 3 TIMES.
002800         03  RT-SLOT-TYPE           PIC X(10).
002900         03  RT-SLOT-REQUESTS       PIC 9(07)   COMP.
003000         03  RT-SLOT-FILLS          PIC 9(07)   COMP.
003100     02  FILLER                  PIC X(20).
003200******************************************************************
003300* End PADERPTC.                                                   *
003400******************************************************************
