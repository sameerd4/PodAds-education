000100******************************************************************
000200*                                                                *
000300* PADECAMC  -  CAMPAIGN reference record.                       *
000400*                                                                *
000500* One record per advertising campaign.  Read fully into         *
000600* CM-CAMPAIGN-TABLE at program start by PADE002; no random      *
000700* access - lookups are linear table scans thereafter.           *
000800*                                                                *
000900* The five targeting/exclusion lists below are fixed-maximum    *
001000* arrays, not OCCURS ... DEPENDING ON - CAMPAIGNS is a fixed-    *
001100* length sequential file and every record must occupy the same  *
001200* number of bytes on disk.  The matching xx-COUNT field says     *
001300* how many of the slots are actually populated; a count of      *
001400* zero means "empty list = allow all", per the targeting rules. *
001500* Unused slots are space-filled.                                *
001600*                                                                *
001700* 1986-04-02  RWJ   Original CM-SPOT-AVAIL layout.                *
001800* 2006-11-14  RLF   Added CM-TARGET-GEO/DEVICE groups for        *
001900*                   digital auction retrofit.                   *
002000* 2011-05-09  TRC   Added CM-PACING group (REQ PADE-0287).       *
002100* 2014-02-27  TRC   Added CM-FREQ-CAP group (REQ PADE-0301).     *
002200* 2019-08-20  DPH   Added CM-TARGET-CATEGORY/SHOW and            *
002300*                   CM-EXCLUDE-CATEGORY for podcast cutover      *
002400*                   (REQ PADE-0440).  Changed targeting lists    *
002500*                   from OCCURS DEPENDING ON to fixed-maximum    *
002600*                   arrays - ODO is not valid on a fixed-length  *
002700*                   sequential file record.                     *
002800*                                                                *
002900******************************************************************
003000 01  CM-CAMPAIGN.
003100     02  CM-CAMPAIGN-ID          PIC X(20).
003200     02  CM-ADVERTISER-ID        PIC X(20).
003300     02  CM-CAMPAIGN-NAME        PIC X(80).
003400     02  CM-CAMPAIGN-STATUS      PIC X(08).
003500     02  CM-BUDGET-TOTAL-CENTS   PIC S9(09)      COMP-3.
003600     02  CM-BUDGET-REMAIN-CENTS  PIC S9(09)      COMP-3.
003700     02  CM-BID-CPM-CENTS        PIC S9(07)      COMP-3.
003800     02  CM-START-DATE           PIC X(20).
003900     02  CM-END-DATE             PIC X(20).
004000     02  CM-GEO-COUNT            PIC 9(02)       COMP.
004100     02  CM-TARGET-GEO-LIST      PIC X(08) OCCURS 20 TIMES.
004200     02  CM-DEVICE-COUNT         PIC 9(02)       COMP.
004300     02  CM-TARGET-DEVICE-LIST   PIC X(14) OCCURS 4 TIMES.
004400     02  CM-TIER-COUNT           PIC 9(02)       COMP.
004500     02  CM-TARGET-TIER-LIST     PIC X(08) OCCURS 2 TIMES.
004600     02  CM-CATEGORY-COUNT       PIC 9(02)       COMP.
004700     02  CM-TARGET-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
004800     02  CM-SHOW-COUNT           PIC 9(02)       COMP.
004900     02  CM-TARGET-SHOW-LIST     PIC X(60) OCCURS 50 TIMES.
005000     02  CM-EXCLUDE-COUNT        PIC 9(02)       COMP.
005100     02  CM-EXCLUDE-CATEGORY-LIST PIC X(12) OCCURS 8 TIMES.
005200     02  CM-PACING-DAILY-BUDGET  PIC S9(09)      COMP-3.
005300     02  CM-PACING-DAILY-SPEND   PIC S9(09)      COMP-3.
005400     02  CM-FREQCAP-MAX-IMPR     PIC S9(05)      COMP-3.
005500     02  CM-FREQCAP-WINDOW-HRS   PIC S9(05)      COMP-3.
005600     02  FILLER                  PIC X(30).
005700******************************************************************
005800* End PADECAMC - fixed record length 3589 bytes.                 *
005900******************************************************************
