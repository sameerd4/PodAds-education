000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID.    PADE006.                                        *
000400******************************************************************
000500 PROGRAM-ID.    PADE006.
000600 AUTHOR.        DON HASKELL.
000700 INSTALLATION.  PODADS DECISIONING - BATCH CONVERSION UNIT.
000800 DATE-WRITTEN.  1986-04-02.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100******************************************************************
001200*                                                                *
001300*    P A D E 0 0 6   -   B A T C H   R E P O R T   W R I T E R    *
001400*                                                                *
001500*    CALLed exactly once by PADE001, after the last AD-REQUEST     *
001600*    has been processed, with the accumulated RT-REPORT-TOTALS    *
001700*    group.  Opens BATCH-REPORT, prints the run-total heading,     *
001800*    the by-PODCAST-CATEGORY control break, the by-SLOT-TYPE       *
001900*    control break, and the grand-total line, then closes the     *
002000*    file and returns - the whole report lives inside this one    *
002100*    CALL, start to finish.                                        *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    ----------                                                  *
002500*    1986-04-02  DAH  ORIGINAL PROGRAM - AVAIL-USAGE SUMMARY       *
002600*                     PRINT FOR BROADCAST TRAFFIC DEPARTMENT.      *
002700*    1990-06-05  RWJ  ADDED DAYPART SUBTOTAL LINES.                *
002800*    1994-03-22  RWJ  ADDED MAKE-GOOD CREDIT LINE.                 *
002900*    1998-09-14  TRC  Y2K REMEDIATION - REPORT DATE HEADING IS AN  *
003000*                     OPAQUE ISO STRING, NO 2-DIGIT YEAR FOUND.    *
003100*    2006-11-14  RLF  RETROFIT FOR DIGITAL SLOT AUCTION - DAYPART   *
003200*                     SUBTOTALS REPLACED BY SLOT-TYPE SUBTOTALS.   *
003300*    2019-08-20  DPH  PODCAST INVENTORY CUTOVER - REWRITTEN AS      *
003400*                     THE CATEGORY/SLOT-TYPE FILL-RATE REPORT      *
003500*                     (REQ PADE-0440).                           *
003600*    2022-09-19  MWK  WIDENED RT-xxx-TOTAL COUNTERS TO 9(07) COMP  *
003700*                     AFTER A HIGH-VOLUME TEST RUN OVERFLOWED      *
003800*                     THE OLD 9(05) COUNTERS (REQ PADE-0588).      *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS RP-NUMERIC-CLASS IS '0' THRU '9'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT REPORT-FILE ASSIGN TO BATRPT
005100            FILE STATUS IS HD-FILE-STATUS.
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  REPORT-FILE.
005600 01  RP-PRINT-RECORD            PIC X(88).
005700******************************************************************
005800 WORKING-STORAGE SECTION.
005900 COPY PADEHNDC.
006000******************************************************************
006100*    01  RP-LINE-WORK  -  edited report line, built here and      *
006200*    MOVEd to RP-PRINT-RECORD on every WRITE.                     *
006300******************************************************************
006400 01  RP-LINE-WORK.
006500     02  RP-LABEL               PIC X(20).
006600     02  RP-REQUESTS-ED         PIC Z(09)9.
006700     02  FILLER                 PIC X(01).
006800     02  RP-FILLS-ED            PIC Z(09)9.
006900     02  FILLER                 PIC X(01).
007000     02  RP-NOFILLS-ED          PIC Z(09)9.
007100     02  FILLER                 PIC X(01).
007200     02  RP-FILLRATE-ED         PIC Z(04)9.99.
007300     02  FILLER                 PIC X(39).
007400 01  RP-LINE-WORK-DUMP-VIEW REDEFINES RP-LINE-WORK.
007500     02  RP-LINE-WORK-X         PIC X(88).
007600******************************************************************
007700*    01  RP-RATE-WORK  -  fill-rate computation work area.        *
007800******************************************************************
007900 01  RP-RATE-WORK.
008000     02  RP-FILLRATE-PCT        PIC S9(03)V9(02) COMP-3.
008100     02  RP-ZERO-NOFILLS        PIC 9(07)       COMP.
008200     02  FILLER                 PIC X(04).
008300 01  RP-RATE-WORK-DUMP-VIEW REDEFINES RP-RATE-WORK.
008400     02  RP-RATE-WORK-X         PIC X(14).
008500******************************************************************
008600*    01  RP-SCAN-WORK  -  control-break table subscript.         *
008700******************************************************************
008800 01  RP-SCAN-WORK.
008900     02  RP-TABLE-IX            PIC 9(02)       COMP.
009000     02  FILLER                 PIC X(07).
009100 01  RP-SCAN-WORK-DUMP-VIEW REDEFINES RP-SCAN-WORK.
009200     02  RP-SCAN-WORK-X         PIC X(08).
009300******************************************************************
009400 LINKAGE SECTION.
009500 COPY PADERPTC.
009600******************************************************************
009700 PROCEDURE DIVISION USING RT-REPORT-TOTALS.
009800******************************************************************
009900* 0000-MAIN-LOGIC - opens the report, prints every section in     *
010000* order, closes the report, returns.                             *
010100******************************************************************
010200 0000-MAIN-LOGIC.
010300     OPEN OUTPUT REPORT-FILE
010400     IF HD-FILE-STATUS NOT = '00'
010500         MOVE 'PADE006 ' TO HD-ABEND-PGM
010600         MOVE '0000-MAI' TO HD-ABEND-PARA
010700         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
010800     END-IF
010900     PERFORM 1000-PRINT-HEADING          THRU 1000-EXIT
011000     PERFORM 2000-PRINT-CATEGORY-BREAK   THRU 2000-EXIT
011100         VARYING RP-TABLE-IX FROM 1 BY 1
011200         UNTIL RP-TABLE-IX > 8
011300     PERFORM 3000-PRINT-SLOT-BREAK       THRU 3000-EXIT
011400         VARYING RP-TABLE-IX FROM 1 BY 1
011500         UNTIL RP-TABLE-IX > 3
011600     PERFORM 4000-PRINT-GRAND-TOTAL      THRU 4000-EXIT
011700     CLOSE REPORT-FILE
011800     GOBACK.
011900******************************************************************
012000* 1000-PRINT-HEADING - run totals: requests, fills, no-fills,     *
012100* and overall fill rate.                                         *
012200******************************************************************
012300 1000-PRINT-HEADING.
012400     MOVE SPACES TO RP-LINE-WORK
012500     MOVE 'PODADS RUN TOTALS   ' TO RP-LABEL
012600     MOVE RT-REQUESTS-TOTAL TO RP-REQUESTS-ED
012700     MOVE RT-FILLS-TOTAL    TO RP-FILLS-ED
012800     MOVE RT-NOFILLS-TOTAL  TO RP-NOFILLS-ED
013000     COMPUTE RP-FILLRATE-PCT ROUNDED =
013100             (RT-FILLS-TOTAL / RT-REQUESTS-TOTAL) * 100
013200         ON SIZE ERROR MOVE 0 TO RP-FILLRATE-PCT
013300     END-COMPUTE
013400     MOVE RP-FILLRATE-PCT TO RP-FILLRATE-ED
013500     MOVE RP-LINE-WORK TO RP-PRINT-RECORD
013600     WRITE RP-PRINT-RECORD.
013700 1000-EXIT.
013800     EXIT.
013900******************************************************************
014000* 2000-PRINT-CATEGORY-BREAK - one line per podcast category, in   *
014100* the fixed enumeration order PADE001 initialized the table to.  *
014200******************************************************************
014300 2000-PRINT-CATEGORY-BREAK.
014400     MOVE SPACES TO RP-LINE-WORK
014500     MOVE RT-CATEGORY-CODE(RP-TABLE-IX)     TO RP-LABEL
014600     MOVE RT-CATEGORY-REQUESTS(RP-TABLE-IX)  TO RP-REQUESTS-ED
014700     MOVE RT-CATEGORY-FILLS(RP-TABLE-IX)     TO RP-FILLS-ED
014800     MOVE 0 TO RP-NOFILLS-ED
014900     IF RT-CATEGORY-REQUESTS(RP-TABLE-IX) = 0
015000         MOVE 0 TO RP-FILLRATE-PCT
015100     ELSE
015200         COMPUTE RP-FILLRATE-PCT ROUNDED =
015300             (RT-CATEGORY-FILLS(RP-TABLE-IX) /
015400              RT-CATEGORY-REQUESTS(RP-TABLE-IX)) * 100
015500     END-IF
015600     MOVE RP-FILLRATE-PCT TO RP-FILLRATE-ED
015700     MOVE RP-LINE-WORK TO RP-PRINT-RECORD
015800     WRITE RP-PRINT-RECORD.
015900 2000-EXIT.
016000     EXIT.
016100******************************************************************
016200* 3000-PRINT-SLOT-BREAK - one line per of the three fixed slot    *
016300* types, same fixed-order convention as the category break.      *
016400******************************************************************
016500 3000-PRINT-SLOT-BREAK.
016600     MOVE SPACES TO RP-LINE-WORK
016700     MOVE RT-SLOT-TYPE(RP-TABLE-IX)     TO RP-LABEL
016800     MOVE RT-SLOT-REQUESTS(RP-TABLE-IX)  TO RP-REQUESTS-ED
016900     MOVE RT-SLOT-FILLS(RP-TABLE-IX)     TO RP-FILLS-ED
017000     MOVE 0 TO RP-NOFILLS-ED
017100     IF RT-SLOT-REQUESTS(RP-TABLE-IX) = 0
017200         MOVE 0 TO RP-FILLRATE-PCT
017300     ELSE
017400         COMPUTE RP-FILLRATE-PCT ROUNDED =
017500             (RT-SLOT-FILLS(RP-TABLE-IX) /
017600              RT-SLOT-REQUESTS(RP-TABLE-IX)) * 100
017700     END-IF
017800     MOVE RP-FILLRATE-PCT TO RP-FILLRATE-ED
017900     MOVE RP-LINE-WORK TO RP-PRINT-RECORD
018000     WRITE RP-PRINT-RECORD.
018100 3000-EXIT.
018200     EXIT.
018300******************************************************************
018400* 4000-PRINT-GRAND-TOTAL - grand total requests, fills, no-fills, *
018500* overall fill rate (same figures as the heading, repeated at     *
018600* the foot of the report the way the old avail-usage summary      *
018700* always closed out - see 1986-04-02 entry above).                *
018800******************************************************************
018900 4000-PRINT-GRAND-TOTAL.
019000     MOVE SPACES TO RP-LINE-WORK
019100     MOVE 'GRAND TOTAL         ' TO RP-LABEL
019200     MOVE RT-REQUESTS-TOTAL TO RP-REQUESTS-ED
019300     MOVE RT-FILLS-TOTAL    TO RP-FILLS-ED
019400     MOVE RT-NOFILLS-TOTAL  TO RP-NOFILLS-ED
019500     IF RT-REQUESTS-TOTAL = 0
019600         MOVE 0 TO RP-FILLRATE-PCT
019700     ELSE
019800         COMPUTE RP-FILLRATE-PCT ROUNDED =
019900             (RT-FILLS-TOTAL / RT-REQUESTS-TOTAL) * 100
020000     END-IF
020100     MOVE RP-FILLRATE-PCT TO RP-FILLRATE-ED
020200     MOVE RP-LINE-WORK TO RP-PRINT-RECORD
020300     WRITE RP-PRINT-RECORD.
020400 4000-EXIT.
020500     EXIT.
020600******************************************************************
020700* 9900-FILE-ERROR - fatal I/O error opening the report file.     *
020800******************************************************************
020900 9900-FILE-ERROR.
021000     MOVE HD-FILE-STATUS TO HD-ABEND-STATUS
021100     DISPLAY HD-ABEND-TEXT
021200     MOVE 9999 TO HD-ABEND-CODE
021300     CALL 'ILBOABN0' USING HD-ABEND-CODE.
021400 9900-EXIT.
021500     EXIT.
