000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID.    PADE004.                                        *
000400******************************************************************
000500 PROGRAM-ID.    PADE004.
000600 AUTHOR.        DON HASKELL.
000700 INSTALLATION.  PODADS DECISIONING - BATCH CONVERSION UNIT.
000800 DATE-WRITTEN.  1986-04-02.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100******************************************************************
001200*                                                                *
001300*    P A D E 0 0 4   -   A U C T I O N   S C O R I N G            *
001400*                                                                *
001500*    Scores one surviving candidate (campaign/creative pairing)  *
001600*    for one AD-REQUEST.  CALLed once per surviving candidate by *
001700*    PADE001 3000-SCORE-CANDIDATES, after PADE003 has already     *
001800*    reported the candidate passed all thirteen filters - this   *
001900*    program does not re-check eligibility, it only computes the *
002000*    auction score so the winner can be ranked and priced.       *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    1986-04-02  DAH  ORIGINAL PROGRAM - RATE-CALC FOR BROADCAST  *
002500*                     SPOT AVAILABILITY (AVAIL-RATE MODULE).     *
002600*    1988-02-17  DAH  ADDED DAYPART WEIGHTING FACTOR TABLE.       *
002700*    1990-06-05  RWJ  CORRECTED ROUNDING ON RATE-CALC TOTAL -     *
002800*                     TRUNCATION INSTEAD OF ROUND ON PENNIES.    *
002900*    1991-11-08  RWJ  CONVERTED AVAIL-RATE TABLE TO COMP-3.       *
003000*    1994-03-22  RWJ  ADDED MAKE-GOOD CREDIT FACTOR.              *
003100*    1996-07-30  GKT  YEAR-END RATE CARD REFRESH - NO LOGIC       *
003200*                     CHANGE, DATA ONLY.                         *
003300*    1998-09-14  TRC  Y2K REMEDIATION - ALL DATE FIELDS REVIEWED, *
003400*                     NO 2-DIGIT YEAR ARITHMETIC FOUND IN THIS    *
003500*                     MODULE (DATES ARE OPAQUE ISO STRINGS HERE). *
003600*    2001-04-11  TRC  ADDED DAYPART-TO-DEVICE CROSSWALK FOR       *
003700*                     STREAMING PILOT.                          *
003800*    2006-11-14  RLF  RETROFIT FOR DIGITAL SLOT AUCTION - RATE    *
003900*                     CALC REPLACED BY BID-CPM SCORING MODEL.    *
004000*    2011-05-09  TRC  ADDED LISTENER-SEGMENT WEIGHTING FACTOR.    *
004100*    2019-08-20  DPH  PODCAST INVENTORY CUTOVER - REWRITTEN AS    *
004200*                     AUCTIONSERVICE SCORING MODULE (CATEGORY/    *
004300*                     SHOW MATCH, PACING MULTIPLIER, FINAL SCORE) *
004400*                     (REQ PADE-0440).                           *
004500*    2020-01-09  DPH  ADDED SMART-SPEAKER SEGMENT BONUS.          *
004600*    2022-09-19  MWK  CHANGED MATCH-SCORE/PACING-MULT/FINAL-SCORE *
004700*                     TO S9(05)V9(06) COMP-3 WORKING PRECISION    *
004800*                     TO KEEP THE FRACTIONAL WEIGHTING FACTORS    *
004900*                     FROM LOSING PRECISION ACROSS THE CHAIN      *
004950*                     (REQ PADE-0588).                           *
005000*                                                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS AS-NUMERIC-CLASS IS '0' THRU '9'.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*    01  AS-SCORING-WORK  -  intermediate scoring accumulators.  *
006700******************************************************************
006800 01  AS-SCORING-WORK.
006900     02  AS-CATEGORY-MATCH      PIC S9(01)V9(06) COMP-3.
007000     02  AS-SHOW-MATCH          PIC S9(01)V9(06) COMP-3.
007100     02  AS-SEGMENT-WEIGHT      PIC S9(01)V9(06) COMP-3.
007200     02  AS-MATCH-SCORE         PIC S9(05)V9(06) COMP-3.
007300     02  AS-PACING-MULT         PIC S9(01)V9(06) COMP-3.
007400     02  AS-SPEND-RATIO         PIC S9(03)V9(06) COMP-3.
007500     02  FILLER                 PIC X(04).
007600 01  AS-SCORING-WORK-DUMP-VIEW REDEFINES AS-SCORING-WORK.
007700     02  AS-SCORING-WORK-X      PIC X(32).
007800******************************************************************
007900*    01  AS-SCAN-WORK  -  table-scan subscripts and switches.    *
008000******************************************************************
008100 01  AS-SCAN-WORK.
008200     02  AS-TABLE-IX            PIC 9(02)       COMP.
008300     02  AS-FOUND-SW            PIC X(01).
008400         88  AS-VALUE-FOUND              VALUE 'Y'.
008500         88  AS-VALUE-NOT-FOUND          VALUE 'N'.
008600     02  FILLER                 PIC X(05).
008700 01  AS-SCAN-WORK-DUMP-VIEW REDEFINES AS-SCAN-WORK.
008800     02  AS-SCAN-WORK-X         PIC X(08).
008900 77  AS-BID-CPM-TEMP            PIC S9(07)      COMP-3.
009000******************************************************************
009100 LINKAGE SECTION.
009200 COPY PADEREQC.
009300 COPY PADECENC.
009400 01  CD-FINAL-SCORE-OUT         PIC S9(05)V9(06) COMP-3.
009500 01  CD-FINAL-SCORE-DUMP-VIEW REDEFINES CD-FINAL-SCORE-OUT.
009600     02  CD-FINAL-SCORE-OUT-X   PIC X(05).
009700******************************************************************
009800 PROCEDURE DIVISION USING AR-AD-REQUEST
009900                           CE-CAMPAIGN-ENTRY
010000                           CD-FINAL-SCORE-OUT.
010100******************************************************************
010200* 0000-MAIN-LOGIC - orchestrates the five scoring steps in fixed   *
010300* order - category match, show match, listener-segment weight,    *
010400* blended match score, pacing multiplier - each step's result      *
010450* feeding the next, ending with the weighted final score.         *
010500******************************************************************
010600 0000-MAIN-LOGIC.
010700     PERFORM 1000-CATEGORY-MATCH      THRU 1000-EXIT
010800     PERFORM 1100-SHOW-MATCH          THRU 1100-EXIT
010900     PERFORM 1200-SEGMENT-WEIGHT      THRU 1200-EXIT
011000     PERFORM 1300-MATCH-SCORE         THRU 1300-EXIT
011100     PERFORM 1400-PACING-MULTIPLIER   THRU 1400-EXIT
011200     PERFORM 1500-FINAL-SCORE         THRU 1500-EXIT
011300     GOBACK.
011400******************************************************************
011500* 1000-CATEGORY-MATCH - 0.5 if the list is empty, 1.0 if the       *
011600* podcast's category is on the list, else 0.3.                   *
011700******************************************************************
011800 1000-CATEGORY-MATCH.
011900     IF CE-CATEGORY-COUNT = 0
012000         MOVE 0.5 TO AS-CATEGORY-MATCH
012100     ELSE
012200         SET AS-VALUE-NOT-FOUND TO TRUE
012300         PERFORM 1010-SCAN-CATEGORY THRU 1010-EXIT
012400             VARYING AS-TABLE-IX FROM 1 BY 1
012500             UNTIL AS-TABLE-IX > CE-CATEGORY-COUNT
012600                OR AS-VALUE-FOUND
012700         IF AS-VALUE-FOUND
012800             MOVE 1.0 TO AS-CATEGORY-MATCH
012900         ELSE
013000             MOVE 0.3 TO AS-CATEGORY-MATCH
013100         END-IF
013200     END-IF.
013300 1000-EXIT.
013400     EXIT.
013500 1010-SCAN-CATEGORY.
013600     IF AR-PODCAST-CATEGORY = CE-TARGET-CATEGORY-LIST(AS-TABLE-IX)
013700         SET AS-VALUE-FOUND TO TRUE
013800     END-IF.
013900 1010-EXIT.
014000     EXIT.
014100******************************************************************
014200* 1100-SHOW-MATCH - 0.5 if the list is empty, 1.0 if the          *
014300* podcast's show is on the list, else 0.4.                       *
014400******************************************************************
014500 1100-SHOW-MATCH.
014600     IF CE-SHOW-COUNT = 0
014700         MOVE 0.5 TO AS-SHOW-MATCH
014800     ELSE
014900         SET AS-VALUE-NOT-FOUND TO TRUE
015000         PERFORM 1110-SCAN-SHOW THRU 1110-EXIT
015100             VARYING AS-TABLE-IX FROM 1 BY 1
015200             UNTIL AS-TABLE-IX > CE-SHOW-COUNT
015300                OR AS-VALUE-FOUND
015400         IF AS-VALUE-FOUND
015500             MOVE 1.0 TO AS-SHOW-MATCH
015600         ELSE
015700             MOVE 0.4 TO AS-SHOW-MATCH
015800         END-IF
015900     END-IF.
016000 1100-EXIT.
016100     EXIT.
016200 1110-SCAN-SHOW.
016300     IF AR-PODCAST-SHOW = CE-TARGET-SHOW-LIST(AS-TABLE-IX)
016400         SET AS-VALUE-FOUND TO TRUE
016500     END-IF.
016600 1110-EXIT.
016700     EXIT.
016800******************************************************************
016900* 1200-SEGMENT-WEIGHT - starts at 1.0; premium tier and smart-    *
017000* speaker device each apply their own multiplicative bonus, both *
017100* independent of one another (REQ PADE-0440, PADE-0512-extension *
017200* bonus added 2020-01-09).                                       *
017300******************************************************************
017400 1200-SEGMENT-WEIGHT.
017500     MOVE 1.0 TO AS-SEGMENT-WEIGHT
017600     IF AR-LISTENER-TIER = 'premium'
017700         COMPUTE AS-SEGMENT-WEIGHT ROUNDED =
017800                 AS-SEGMENT-WEIGHT * 1.1
017900     END-IF
018000     IF AR-LISTENER-DEVICE = 'smart-speaker'
018100         COMPUTE AS-SEGMENT-WEIGHT ROUNDED =
018200                 AS-SEGMENT-WEIGHT * 1.05
018300     END-IF.
018400 1200-EXIT.
018500     EXIT.
018600******************************************************************
018700* 1300-MATCH-SCORE = categoryMatch * 0.6 + showMatch * 0.4 *       *
018800* listenerSegmentWeight.                                         *
018900******************************************************************
019000 1300-MATCH-SCORE.
019100     COMPUTE AS-MATCH-SCORE ROUNDED =
019200             (AS-CATEGORY-MATCH * 0.6)
019300           + (AS-SHOW-MATCH * 0.4 * AS-SEGMENT-WEIGHT).
019400 1300-EXIT.
019500     EXIT.
019600******************************************************************
019700* 1400-PACING-MULTIPLIER - 1.0 with no pacing limit; otherwise    *
019800* stepped down as the day's spend approaches the daily budget.   *
019900* Independent of, and in addition to, the probabilistic pacing   *
020000* GATE in PADE003 - a candidate may pass that gate and still be  *
020100* scored down here (REQ PADE-0440).                              *
020200******************************************************************
020300 1400-PACING-MULTIPLIER.
020400     IF CE-PACING-DAILY-BUDGET = 0
020500         MOVE 1.0 TO AS-PACING-MULT
020600     ELSE
020700         COMPUTE AS-SPEND-RATIO ROUNDED =
020800                 CE-PACING-DAILY-SPEND / CE-PACING-DAILY-BUDGET
020900         EVALUATE TRUE
021000             WHEN AS-SPEND-RATIO NOT LESS THAN 1.0
021100                 MOVE 0.0 TO AS-PACING-MULT
021200             WHEN AS-SPEND-RATIO GREATER THAN 0.9
021300                 MOVE 0.3 TO AS-PACING-MULT
021400             WHEN AS-SPEND-RATIO GREATER THAN 0.7
021500                 MOVE 0.7 TO AS-PACING-MULT
021600             WHEN OTHER
021700                 MOVE 1.0 TO AS-PACING-MULT
021800         END-EVALUATE
021900     END-IF.
022000 1400-EXIT.
022100     EXIT.
022200******************************************************************
022300* 1500-FINAL-SCORE = BID-CPM-CENTS * matchScore * pacingMult.     *
022400* Moved through AS-BID-CPM-TEMP first so the COMPUTE below has    *
022500* a single consistent COMP-3 operand list (the shop's old habit  *
022600* from the rate-calc days, kept rather than relearned - see      *
022700* 1986-04-02 entry above).                                       *
022800******************************************************************
022900 1500-FINAL-SCORE.
023000     MOVE CE-BID-CPM-CENTS TO AS-BID-CPM-TEMP
023100     COMPUTE CD-FINAL-SCORE-OUT ROUNDED =
023200             AS-BID-CPM-TEMP * AS-MATCH-SCORE * AS-PACING-MULT.
023300 1500-EXIT.
023400     EXIT.
