000100******************************************************************
000200*                                                                *
000300* PADEBRNC  -  Brand-name extraction reference tables.          *
000400*                                                                *
000500* Fixed, ordered brand-prefix lists and the partial-to-full      *
000600* normalization table used by PADE005's brand-name scan.        *
000700* List order is significant - longer/more-specific names are     *
000800* listed ahead of shorter ones within each table on purpose,     *
000900* and must stay that way; see PADE005 1000-SCAN-MULTI-WORD.      *
001000*                                                                *
001100* 2019-08-20  DPH   Original 14-entry multi-word and 31-entry    *
001200*                   single-word brand tables (REQ PADE-0440).   *
001300* 2020-06-02  DPH   Added streaming/education brands (Discovery+,*
001400*                   Paramount+, Khan Academy, edX, Skillshare). *
001500* 2022-09-19  MWK   Added finance/fitness brands (Robinhood,     *
001600*                   Peloton, Strava, Fidelity) per REQ PADE-0588.*
001700*                                                                *
001800******************************************************************
001900*                                                                *
002000* Multi-word brand table - checked first, in list order.         *
002100*                                                                *
002200******************************************************************
002300 01  BN-MULTI-WORD-LITERALS.
002400     02  FILLER PIC X(24) VALUE 'American Express'.
002500     02  FILLER PIC X(24) VALUE 'Under Armour'.
002600     02  FILLER PIC X(24) VALUE 'Bank of America'.
002700     02  FILLER PIC X(24) VALUE 'Capital One'.
002800     02  FILLER PIC X(24) VALUE 'The New York Times'.
002900     02  FILLER PIC X(24) VALUE 'The Wall Street Journal'.
003000     02  FILLER PIC X(24) VALUE 'The Washington Post'.
003100     02  FILLER PIC X(24) VALUE 'The Guardian'.
003200     02  FILLER PIC X(24) VALUE 'Apple TV+'.
003300     02  FILLER PIC X(24) VALUE 'Apple TV'.
003400     02  FILLER PIC X(24) VALUE 'HBO Max'.
003500     02  FILLER PIC X(24) VALUE 'Paramount+'.
003600     02  FILLER PIC X(24) VALUE 'Paramount Plus'.
003700     02  FILLER PIC X(24) VALUE 'Discovery+'.
003800     02  FILLER PIC X(24) VALUE 'Discovery Plus'.
003900     02  FILLER PIC X(24) VALUE 'YouTube Premium'.
004000     02  FILLER PIC X(24) VALUE 'LinkedIn Learning'.
004100     02  FILLER PIC X(24) VALUE 'Rosetta Stone'.
004200     02  FILLER PIC X(24) VALUE 'Khan Academy'.
004300 01  BN-MULTI-WORD-TABLE REDEFINES BN-MULTI-WORD-LITERALS.
004400     02  BN-MULTI-WORD-BRAND PIC X(24) OCCURS 19 TIMES.
004500 01  BN-MULTI-WORD-MAX      PIC 9(02)  COMP VALUE 19.
004600******************************************************************
004700*                                                                *
004800* Single-word brand table - checked second, in list order.       *
004900*                                                                *
005000******************************************************************
005100 01  BN-SINGLE-WORD-LITERALS.
005200     02  FILLER PIC X(14) VALUE 'Nike'.
005300     02  FILLER PIC X(14) VALUE 'Adidas'.
005400     02  FILLER PIC X(14) VALUE 'Apple'.
005500     02  FILLER PIC X(14) VALUE 'Samsung'.
005600     02  FILLER PIC X(14) VALUE 'Chase'.
005700     02  FILLER PIC X(14) VALUE 'Spotify'.
005800     02  FILLER PIC X(14) VALUE 'Tesla'.
005900     02  FILLER PIC X(14) VALUE 'Coursera'.
006000     02  FILLER PIC X(14) VALUE 'Peloton'.
006100     02  FILLER PIC X(14) VALUE 'Lululemon'.
006200     02  FILLER PIC X(14) VALUE 'Gatorade'.
006300     02  FILLER PIC X(14) VALUE 'Fitbit'.
006400     02  FILLER PIC X(14) VALUE 'Reebok'.
006500     02  FILLER PIC X(14) VALUE 'Puma'.
006600     02  FILLER PIC X(14) VALUE 'Strava'.
006700     02  FILLER PIC X(14) VALUE 'ESPN+'.
006800     02  FILLER PIC X(14) VALUE 'ESPN'.
006900     02  FILLER PIC X(14) VALUE 'Wilson'.
007000     02  FILLER PIC X(14) VALUE 'Rawlings'.
007100     02  FILLER PIC X(14) VALUE 'New Balance'.
007200     02  FILLER PIC X(14) VALUE 'Mizuno'.
007300     02  FILLER PIC X(14) VALUE 'Google'.
007400     02  FILLER PIC X(14) VALUE 'Microsoft'.
007500     02  FILLER PIC X(14) VALUE 'Meta'.
007600     02  FILLER PIC X(14) VALUE 'Amazon'.
007700     02  FILLER PIC X(14) VALUE 'Netflix'.
007800     02  FILLER PIC X(14) VALUE 'Adobe'.
007900     02  FILLER PIC X(14) VALUE 'PayPal'.
008000     02  FILLER PIC X(14) VALUE 'Venmo'.
008100     02  FILLER PIC X(14) VALUE 'Robinhood'.
008200     02  FILLER PIC X(14) VALUE 'Fidelity'.
008300     02  FILLER PIC X(14) VALUE 'Mastercard'.
008400     02  FILLER PIC X(14) VALUE 'Visa'.
008500     02  FILLER PIC X(14) VALUE 'Audible'.
008600     02  FILLER PIC X(14) VALUE 'Hulu'.
008700     02  FILLER PIC X(14) VALUE 'Peacock'.
008800     02  FILLER PIC X(14) VALUE 'Comedy Central'.
008900     02  FILLER PIC X(14) VALUE 'SiriusXM'.
009000     02  FILLER PIC X(14) VALUE 'Pandora'.
009100     02  FILLER PIC X(14) VALUE 'iHeartRadio'.
009200     02  FILLER PIC X(14) VALUE 'CNN'.
009300     02  FILLER PIC X(14) VALUE 'BBC'.
009400     02  FILLER PIC X(14) VALUE 'Bloomberg'.
009500     02  FILLER PIC X(14) VALUE 'Reuters'.
009600     02  FILLER PIC X(14) VALUE 'NPR'.
009700     02  FILLER PIC X(14) VALUE 'Udemy'.
009800     02  FILLER PIC X(14) VALUE 'MasterClass'.
009900     02  FILLER PIC X(14) VALUE 'Skillshare'.
010000     02  FILLER PIC X(14) VALUE 'Duolingo'.
010100     02  FILLER PIC X(14) VALUE 'Babbel'.
010200     02  FILLER PIC X(14) VALUE 'edX'.
010300 01  BN-SINGLE-WORD-TABLE REDEFINES BN-SINGLE-WORD-LITERALS.
010400     02  BN-SINGLE-WORD-BRAND PIC X(14) OCCURS 51 TIMES.
010500 01  BN-SINGLE-WORD-MAX     PIC 9(02)  COMP VALUE 51.
010600******************************************************************
010700*                                                                *
010800* Partial-token normalization table - KEY normalizes to FULL     *
010900* only when CAMPAIGN-NAME contains FULL as a substring; see      *
011000* PADE005 1300-NORMALIZE-BRAND.                                  *
011100*                                                                *
011200******************************************************************
011300 01  BN-NORMALIZE-LITERALS.
011400     02  FILLER PIC X(15) VALUE 'American'.
011500     02  FILLER PIC X(24) VALUE 'American Express'.
011600     02  FILLER PIC X(15) VALUE 'Under'.
011700     02  FILLER PIC X(24) VALUE 'Under Armour'.
011800     02  FILLER PIC X(15) VALUE 'Bank'.
011900     02  FILLER PIC X(24) VALUE 'Bank of America'.
012000     02  FILLER PIC X(15) VALUE 'Capital'.
012100     02  FILLER PIC X(24) VALUE 'Capital One'.
012200     02  FILLER PIC X(15) VALUE 'The New York'.
012300     02  FILLER PIC X(24) VALUE 'The New York Times'.
012400     02  FILLER PIC X(15) VALUE 'The Wall Street'.
012500     02  FILLER PIC X(24) VALUE 'The Wall Street Journal'.
012600     02  FILLER PIC X(15) VALUE 'The Washington'.
012700     02  FILLER PIC X(24) VALUE 'The Washington Post'.
012800     02  FILLER PIC X(15) VALUE 'HBO'.
012900     02  FILLER PIC X(24) VALUE 'HBO Max'.
013000     02  FILLER PIC X(15) VALUE 'Paramount'.
013100     02  FILLER PIC X(24) VALUE 'Paramount Plus'.
013200     02  FILLER PIC X(15) VALUE 'Paramount+'.
013300     02  FILLER PIC X(24) VALUE 'Paramount Plus'.
013400     02  FILLER PIC X(15) VALUE 'Discovery'.
013500     02  FILLER PIC X(24) VALUE 'Discovery Plus'.
013600     02  FILLER PIC X(15) VALUE 'Discovery+'.
013700     02  FILLER PIC X(24) VALUE 'Discovery Plus'.
013800     02  FILLER PIC X(15) VALUE 'YouTube'.
013900     02  FILLER PIC X(24) VALUE 'YouTube Premium'.
014000     02  FILLER PIC X(15) VALUE 'LinkedIn'.
014100     02  FILLER PIC X(24) VALUE 'LinkedIn Learning'.
014200     02  FILLER PIC X(15) VALUE 'Rosetta'.
014300     02  FILLER PIC X(24) VALUE 'Rosetta Stone'.
014400     02  FILLER PIC X(15) VALUE 'Khan'.
014500     02  FILLER PIC X(24) VALUE 'Khan Academy'.
014600 01  BN-NORMALIZE-TABLE REDEFINES BN-NORMALIZE-LITERALS.
014700     02  BN-NORMALIZE-ENTRY OCCURS 16 TIMES.
014800         03  BN-NORMALIZE-KEY  PIC X(15).
014900         03  BN-NORMALIZE-FULL PIC X(24).
015000 01  BN-NORMALIZE-MAX       PIC 9(02)  COMP VALUE 16.
015100******************************************************************
015200* End PADEBRNC.                                                  *
015300******************************************************************
