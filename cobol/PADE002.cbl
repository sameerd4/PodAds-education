000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* PROGRAM-ID.    PADE002.                                        *
000400******************************************************************
000500 PROGRAM-ID.    PADE002.
000600 AUTHOR.        DON HASKELL.
000700 INSTALLATION.  PODADS DECISIONING - BATCH CONVERSION UNIT.
000800 DATE-WRITTEN.  1986-04-02.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100******************************************************************
001200*                                                                *
001300*    P A D E 0 0 2   -   F I X T U R E   S O U R C I N G          *
001400*                                                                *
001500*    Two jobs, dispatched off CA-FUNCTION-CODE:                   *
001600*      'LOAD' - CALLed once by PADE001 at batch step start; opens *
001700*               CAMPAIGNS, CREATIVES and BLOCKLIST, reads each to *
001800*               end of file, and builds the four reference tables *
001900*               in PADETBLC.  Not re-entered for the rest of the  *
002000*               run.                                              *
002100*      'CAND' - CALLed once per AD-REQUEST by PADE001; rebuilds   *
002200*               CD-CANDIDATE-TABLE fresh from the already-loaded  *
002300*               campaign/creative tables - every campaign crossed *
002400*               with every one of its creatives, narrowed to       *
002500*               campaigns whose category targeting is empty or    *
002600*               contains the request's PODCAST-CATEGORY.          *
002700*                                                                *
002800*    CHANGE LOG                                                  *
002900*    ----------                                                  *
003000*    1986-04-02  DAH  ORIGINAL PROGRAM - AVAIL-FILE LOAD FOR       *
003100*                     BROADCAST SPOT AVAILABILITY BATCH RUN.      *
003200*    1991-11-08  RWJ  CONVERTED RECORD COUNTERS TO COMP.          *
003300*    1994-03-22  RWJ  ADDED MAKE-GOOD CROSS-REFERENCE LOAD.       *
003400*    1998-09-14  TRC  Y2K REMEDIATION - NO 2-DIGIT YEAR           *
003500*                     ARITHMETIC FOUND IN THIS MODULE.            *
003600*    2006-11-14  RLF  RETROFIT FOR DIGITAL SLOT AUCTION - LOADS    *
003700*                     CAMPAIGN/CREATIVE TABLES INSTEAD OF AVAIL.   *
003800*    2019-08-20  DPH  PODCAST INVENTORY CUTOVER - REWRITTEN AS     *
003900*                     FIXTURESOURCINGSERVICE, ADDED BLOCKLIST      *
004000*                     MERGE AND THE CATEGORY-FILTERED CANDIDATE    *
004100*                     BUILD (REQ PADE-0440).                     *
004200*    2021-03-11  MWK  ADDED DEFAULT-TO-ALL-SLOTS LOGIC FOR         *
004300*                     CREATIVES WITH NO ELIGIBLE-SLOTS ON FILE     *
004400*                     (REQ PADE-0512).                           *
004500*    2022-09-19  MWK  SPLIT THE OLD SINGLE-ENTRY-POINT PROGRAM     *
004600*                     INTO THE CA-FUNCTION-CODE 'LOAD'/'CAND'      *
004700*                     DISPATCH SO PADE001 CAN RE-SOURCE PER        *
004800*                     REQUEST WITHOUT RE-READING THE FILES         *
004900*                     (REQ PADE-0588).                           *
005000*                                                                *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS LR-NUMERIC-CLASS IS '0' THRU '9'.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CAMPAIGN-FILE  ASSIGN TO CAMPGN
006200            FILE STATUS IS HD-FILE-STATUS.
006300     SELECT CREATIVE-FILE  ASSIGN TO CREATV
006400            FILE STATUS IS HD-FILE-STATUS.
006500     SELECT BLOCKLIST-FILE ASSIGN TO BLKLST
006600            FILE STATUS IS HD-FILE-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CAMPAIGN-FILE.
007100 COPY PADECAMC.
007200 FD  CREATIVE-FILE.
007300 COPY PADECREC.
007400 FD  BLOCKLIST-FILE.
007500 COPY PADEBLKC.
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800 COPY PADEHNDC.
007900******************************************************************
008000*    01  LR-SWITCH-WORK  -  end-of-file switches, one per file.  *
008100******************************************************************
008200 01  LR-SWITCH-WORK.
008300     02  LR-CAMP-EOF-SW         PIC X(01).
008400         88  LR-CAMP-EOF                VALUE 'Y'.
008500         88  LR-CAMP-NOT-EOF             VALUE 'N'.
008600     02  LR-CREA-EOF-SW         PIC X(01).
008700         88  LR-CREA-EOF                VALUE 'Y'.
008800         88  LR-CREA-NOT-EOF             VALUE 'N'.
008900     02  LR-BLK-EOF-SW          PIC X(01).
009000         88  LR-BLK-EOF                 VALUE 'Y'.
009100         88  LR-BLK-NOT-EOF              VALUE 'N'.
009200     02  FILLER                 PIC X(05).
009300 01  LR-SWITCH-WORK-DUMP-VIEW REDEFINES LR-SWITCH-WORK.
009400     02  LR-SWITCH-WORK-X       PIC X(08).
009500******************************************************************
009600*    01  LR-SCAN-WORK  -  table-build and candidate-build          *
009700*    subscripts.                                                  *
009800******************************************************************
009900 01  LR-SCAN-WORK.
010000     02  LR-CAMP-IX             PIC 9(05)       COMP.
010100     02  LR-CREA-IX             PIC 9(05)       COMP.
010200     02  LR-SLOT-IX              PIC 9(01)       COMP.
010300     02  LR-FOUND-SW            PIC X(01).
010400         88  LR-CATEGORY-FOUND          VALUE 'Y'.
010500         88  LR-CATEGORY-NOT-FOUND      VALUE 'N'.
010600     02  FILLER                 PIC X(07).
010700 01  LR-SCAN-WORK-DUMP-VIEW REDEFINES LR-SCAN-WORK.
010800     02  LR-SCAN-WORK-X         PIC X(16).
010900******************************************************************
010910*    01  LR-ABEND-SAVE-CODE  -  saved copy of the function code   *
010920*    in effect when 9900-FILE-ERROR fires, for the abend dump.    *
010930******************************************************************
010940 01  LR-ABEND-SAVE-CODE         PIC X(04) VALUE SPACES.
010950 01  LR-ABEND-SAVE-CODE-DUMP-VIEW REDEFINES LR-ABEND-SAVE-CODE.
010960     02  LR-ABEND-SAVE-CODE-X   PIC X(04).
010970******************************************************************
011000 LINKAGE SECTION.
011100 01  CA-FUNCTION-CODE           PIC X(04).
011200 COPY PADEREQC.
011300 COPY PADETBLC.
011400******************************************************************
011500 PROCEDURE DIVISION USING CA-FUNCTION-CODE
011600                           AR-AD-REQUEST
011700                           TB-CAMPAIGN-TABLE
011800                           TV-CREATIVE-TABLE
011900                           TB-BLOCK-CAMP-TABLE
012000                           TB-BLOCK-CREA-TABLE
012100                           CD-CANDIDATE-TABLE.
012200******************************************************************
012300* 0000-MAIN-LOGIC - dispatches on CA-FUNCTION-CODE.  An            *
012400* unrecognized code falls through doing nothing - PADE001 only    *
012500* ever sends 'LOAD' or 'CAND'.                                    *
012600******************************************************************
012700 0000-MAIN-LOGIC.
012750     MOVE CA-FUNCTION-CODE TO LR-ABEND-SAVE-CODE
012800     EVALUATE CA-FUNCTION-CODE
012900         WHEN 'LOAD'
013000             PERFORM 1000-LOAD-REFERENCE-DATA THRU 1000-EXIT
013100         WHEN 'CAND'
013200             PERFORM 2000-BUILD-CANDIDATES    THRU 2000-EXIT
013300     END-EVALUATE
013400     GOBACK.
013500******************************************************************
013600* 1000-LOAD-REFERENCE-DATA - loads all four tables once.          *
013700******************************************************************
013800 1000-LOAD-REFERENCE-DATA.
013900     MOVE 0 TO TB-CAMPAIGN-COUNT
014000     MOVE 0 TO TV-CREATIVE-COUNT
014100     MOVE 0 TO TB-BLOCK-CAMP-COUNT
014200     MOVE 0 TO TB-BLOCK-CREA-COUNT
014300     PERFORM 1100-LOAD-CAMPAIGNS  THRU 1100-EXIT
014400     PERFORM 1200-LOAD-CREATIVES  THRU 1200-EXIT
014500     PERFORM 1300-LOAD-BLOCKLIST  THRU 1300-EXIT.
014600 1000-EXIT.
014700     EXIT.
014800******************************************************************
014900* 1100-LOAD-CAMPAIGNS.                                            *
015000******************************************************************
015100 1100-LOAD-CAMPAIGNS.
015200     OPEN INPUT CAMPAIGN-FILE
015300     IF HD-FILE-STATUS NOT = '00'
015400         MOVE 'PADE002 ' TO HD-ABEND-PGM
015500         MOVE '1100-LOA' TO HD-ABEND-PARA
015600         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
015700     END-IF
015800     SET LR-CAMP-NOT-EOF TO TRUE
015900     PERFORM 1105-READ-CAMPAIGN THRU 1105-EXIT
016000     PERFORM 1110-STORE-CAMPAIGN THRU 1110-EXIT
016100         UNTIL LR-CAMP-EOF
016200     CLOSE CAMPAIGN-FILE.
016300 1100-EXIT.
016400     EXIT.
016500 1105-READ-CAMPAIGN.
016600     READ CAMPAIGN-FILE
016700         AT END
016800             SET LR-CAMP-EOF TO TRUE
016900     END-READ.
017000 1105-EXIT.
017100     EXIT.
017200 1110-STORE-CAMPAIGN.
017300     ADD 1 TO TB-CAMPAIGN-COUNT
017400     MOVE CM-CAMPAIGN-ID           TO TC-CAMPAIGN-ID(TB-CAMPAIGN-COUNT)
017500     MOVE CM-ADVERTISER-ID         TO TC-ADVERTISER-ID(TB-CAMPAIGN-COUNT)
017600     MOVE CM-CAMPAIGN-NAME         TO TC-CAMPAIGN-NAME(TB-CAMPAIGN-COUNT)
017700     MOVE CM-CAMPAIGN-STATUS       TO TC-CAMPAIGN-STATUS(TB-CAMPAIGN-COUNT)
017800     MOVE CM-BUDGET-TOTAL-CENTS    TO TC-BUDGET-TOTAL-CENTS(TB-CAMPAIGN-COUNT)
017900     MOVE CM-BUDGET-REMAIN-CENTS   TO TC-BUDGET-REMAIN-CENTS(TB-CAMPAIGN-COUNT)
018000     MOVE CM-BID-CPM-CENTS         TO TC-BID-CPM-CENTS(TB-CAMPAIGN-COUNT)
018100     MOVE CM-START-DATE            TO TC-START-DATE(TB-CAMPAIGN-COUNT)
018200     MOVE CM-END-DATE              TO TC-END-DATE(TB-CAMPAIGN-COUNT)
018300     MOVE CM-GEO-COUNT             TO TC-GEO-COUNT(TB-CAMPAIGN-COUNT)
018400     MOVE CM-TARGET-GEO-LIST       TO TC-TARGET-GEO-LIST(TB-CAMPAIGN-COUNT)
018500     MOVE CM-DEVICE-COUNT          TO TC-DEVICE-COUNT(TB-CAMPAIGN-COUNT)
018600     MOVE CM-TARGET-DEVICE-LIST    TO TC-TARGET-DEVICE-LIST(TB-CAMPAIGN-COUNT)
018700     MOVE CM-TIER-COUNT            TO TC-TIER-COUNT(TB-CAMPAIGN-COUNT)
018800     MOVE CM-TARGET-TIER-LIST      TO TC-TARGET-TIER-LIST(TB-CAMPAIGN-COUNT)
018900     MOVE CM-CATEGORY-COUNT        TO TC-CATEGORY-COUNT(TB-CAMPAIGN-COUNT)
019000     MOVE CM-TARGET-CATEGORY-LIST  TO TC-TARGET-CATEGORY-LIST(TB-CAMPAIGN-COUNT)
019100     MOVE CM-SHOW-COUNT            TO TC-SHOW-COUNT(TB-CAMPAIGN-COUNT)
019200     MOVE CM-TARGET-SHOW-LIST      TO TC-TARGET-SHOW-LIST(TB-CAMPAIGN-COUNT)
019300     MOVE CM-EXCLUDE-COUNT         TO TC-EXCLUDE-COUNT(TB-CAMPAIGN-COUNT)
019400     MOVE CM-EXCLUDE-CATEGORY-LIST TO TC-EXCLUDE-CATEGORY-LIST(TB-CAMPAIGN-COUNT)
019500     MOVE CM-PACING-DAILY-BUDGET   TO TC-PACING-DAILY-BUDGET(TB-CAMPAIGN-COUNT)
019600     MOVE CM-PACING-DAILY-SPEND    TO TC-PACING-DAILY-SPEND(TB-CAMPAIGN-COUNT)
019700     MOVE CM-FREQCAP-MAX-IMPR      TO TC-FREQCAP-MAX-IMPR(TB-CAMPAIGN-COUNT)
019800     MOVE CM-FREQCAP-WINDOW-HRS    TO TC-FREQCAP-WINDOW-HRS(TB-CAMPAIGN-COUNT)
019900     PERFORM 1105-READ-CAMPAIGN THRU 1105-EXIT.
020000 1110-EXIT.
020100     EXIT.
020200******************************************************************
020300* 1200-LOAD-CREATIVES - defaults CR-SLOT-COUNT zero (no slots on  *
020400* file) to all three slot types, per REQ PADE-0512.               *
020500******************************************************************
020600 1200-LOAD-CREATIVES.
020700     OPEN INPUT CREATIVE-FILE
020800     IF HD-FILE-STATUS NOT = '00'
020900         MOVE 'PADE002 ' TO HD-ABEND-PGM
021000         MOVE '1200-LOA' TO HD-ABEND-PARA
021100         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
021200     END-IF
021300     SET LR-CREA-NOT-EOF TO TRUE
021400     PERFORM 1205-READ-CREATIVE THRU 1205-EXIT
021500     PERFORM 1210-STORE-CREATIVE THRU 1210-EXIT
021600         UNTIL LR-CREA-EOF
021700     CLOSE CREATIVE-FILE.
021800 1200-EXIT.
021900     EXIT.
022000 1205-READ-CREATIVE.
022100     READ CREATIVE-FILE
022200         AT END
022300             SET LR-CREA-EOF TO TRUE
022400     END-READ.
022500 1205-EXIT.
022600     EXIT.
022700 1210-STORE-CREATIVE.
022800     ADD 1 TO TV-CREATIVE-COUNT
022900     MOVE CR-CREATIVE-ID       TO TV-CREATIVE-ID(TV-CREATIVE-COUNT)
023000     MOVE CR-CREATIVE-CAMP-ID  TO TV-CREATIVE-CAMP-ID(TV-CREATIVE-COUNT)
023100     MOVE CR-DURATION-SECONDS  TO TV-DURATION-SECONDS(TV-CREATIVE-COUNT)
023200     MOVE CR-ASSET-URL         TO TV-ASSET-URL(TV-CREATIVE-COUNT)
023300     MOVE CR-APPROVAL-STATUS   TO TV-APPROVAL-STATUS(TV-CREATIVE-COUNT)
023400     MOVE CR-SLOT-COUNT        TO TV-SLOT-COUNT(TV-CREATIVE-COUNT)
023500     MOVE CR-ELIGIBLE-SLOTS    TO TV-ELIGIBLE-SLOTS(TV-CREATIVE-COUNT)
023600     IF CR-SLOT-COUNT = 0
023700         PERFORM 1250-DEFAULT-SLOTS THRU 1250-EXIT
023800     END-IF
023900     PERFORM 1205-READ-CREATIVE THRU 1205-EXIT.
024000 1210-EXIT.
024100     EXIT.
024200******************************************************************
024300* 1250-DEFAULT-SLOTS - a creative on file with no eligible slots  *
024400* listed may run in any of the three slot types.                 *
024500******************************************************************
024600 1250-DEFAULT-SLOTS.
024700     MOVE 3           TO TV-SLOT-COUNT(TV-CREATIVE-COUNT)
024800     MOVE 'pre-roll'  TO TV-ELIGIBLE-SLOTS(TV-CREATIVE-COUNT 1)
024900     MOVE 'mid-roll'  TO TV-ELIGIBLE-SLOTS(TV-CREATIVE-COUNT 2)
025000     MOVE 'post-roll' TO TV-ELIGIBLE-SLOTS(TV-CREATIVE-COUNT 3).
025100 1250-EXIT.
025200     EXIT.
025300******************************************************************
025400* 1300-LOAD-BLOCKLIST - merges every record into the campaign-ID  *
025500* lookup and/or the creative-ID lookup; either field may be       *
025600* blank on a given record, never both (REQ PADE-0440).  The       *
025700* customer_reports/ml_keyword_match/manual_curation source tag    *
025800* is not carried onto this file - it has no effect once merged.  *
025900******************************************************************
026000 1300-LOAD-BLOCKLIST.
026100     OPEN INPUT BLOCKLIST-FILE
026200     IF HD-FILE-STATUS NOT = '00'
026300         MOVE 'PADE002 ' TO HD-ABEND-PGM
026400         MOVE '1300-LOA' TO HD-ABEND-PARA
026500         PERFORM 9900-FILE-ERROR THRU 9900-EXIT
026600     END-IF
026700     SET LR-BLK-NOT-EOF TO TRUE
026800     PERFORM 1305-READ-BLOCKLIST THRU 1305-EXIT
026900     PERFORM 1310-STORE-BLOCKLIST THRU 1310-EXIT
027000         UNTIL LR-BLK-EOF
027100     CLOSE BLOCKLIST-FILE.
027200 1300-EXIT.
027300     EXIT.
027400 1305-READ-BLOCKLIST.
027500     READ BLOCKLIST-FILE
027600         AT END
027700             SET LR-BLK-EOF TO TRUE
027800     END-READ.
027900 1305-EXIT.
028000     EXIT.
028100 1310-STORE-BLOCKLIST.
028200     IF BL-BLOCK-CAMPAIGN-ID NOT = SPACES
028300         ADD 1 TO TB-BLOCK-CAMP-COUNT
028400         MOVE BL-BLOCK-CAMPAIGN-ID
028500             TO TBC-CAMPAIGN-ID(TB-BLOCK-CAMP-COUNT)
028600     END-IF
028700     IF BL-BLOCK-CREATIVE-ID NOT = SPACES
028800         ADD 1 TO TB-BLOCK-CREA-COUNT
028900         MOVE BL-BLOCK-CREATIVE-ID
029000             TO TBV-CREATIVE-ID(TB-BLOCK-CREA-COUNT)
029100     END-IF
029200     PERFORM 1305-READ-BLOCKLIST THRU 1305-EXIT.
029300 1310-EXIT.
029400     EXIT.
029500******************************************************************
029600* 2000-BUILD-CANDIDATES - every campaign crossed with every one   *
029700* of its own creatives, narrowed to campaigns whose category      *
029800* targeting is empty or contains the request's PODCAST-CATEGORY  *
029900* (REQ PADE-0440).  Re-run fresh, a full rescan of both tables,   *
030000* on every AD-REQUEST - CD-CANDIDATE-TABLE carries no state       *
030100* forward between requests.                                      *
030200******************************************************************
030300 2000-BUILD-CANDIDATES.
030400     MOVE 0 TO CD-CANDIDATE-COUNT
030500     PERFORM 2100-SCAN-CAMPAIGN THRU 2100-EXIT
030600         VARYING LR-CAMP-IX FROM 1 BY 1
030700         UNTIL LR-CAMP-IX > TB-CAMPAIGN-COUNT.
030800 2000-EXIT.
030900     EXIT.
031000 2100-SCAN-CAMPAIGN.
031100     PERFORM 2110-CATEGORY-PRE-FILTER THRU 2110-EXIT
031200     IF LR-CATEGORY-FOUND
031300         PERFORM 2200-SCAN-CREATIVE THRU 2200-EXIT
031400             VARYING LR-CREA-IX FROM 1 BY 1
031500             UNTIL LR-CREA-IX > TV-CREATIVE-COUNT
031600     END-IF.
031700 2100-EXIT.
031800     EXIT.
031900******************************************************************
032000* 2110-CATEGORY-PRE-FILTER - empty CM-TARGET-CATEGORY-LIST allows *
032100* every podcast category through; this is the same category-      *
032200* targeting edit that PADE003's eligibility chain re-applies on    *
032300* each surviving candidate - both must agree (REQ PADE-0440).    *
032400******************************************************************
032500 2110-CATEGORY-PRE-FILTER.
032600     IF TC-CATEGORY-COUNT(LR-CAMP-IX) = 0
032700         SET LR-CATEGORY-FOUND TO TRUE
032800     ELSE
032900         SET LR-CATEGORY-NOT-FOUND TO TRUE
033000         PERFORM 2120-SCAN-CATEGORY-LIST THRU 2120-EXIT
033100             VARYING LR-SLOT-IX FROM 1 BY 1
033200             UNTIL LR-SLOT-IX > TC-CATEGORY-COUNT(LR-CAMP-IX)
033300                OR LR-CATEGORY-FOUND
033400     END-IF.
033500 2110-EXIT.
033600     EXIT.
033700 2120-SCAN-CATEGORY-LIST.
033800     IF AR-PODCAST-CATEGORY =
033900             TC-TARGET-CATEGORY-LIST(LR-CAMP-IX LR-SLOT-IX)
034000         SET LR-CATEGORY-FOUND TO TRUE
034100     END-IF.
034200 2120-EXIT.
034300     EXIT.
034400******************************************************************
034500* 2200-SCAN-CREATIVE - one candidate row per creative whose FK    *
034600* matches the outer campaign.                                    *
034700******************************************************************
034800 2200-SCAN-CREATIVE.
034900     IF TV-CREATIVE-CAMP-ID(LR-CREA-IX) = TC-CAMPAIGN-ID(LR-CAMP-IX)
035000         ADD 1 TO CD-CANDIDATE-COUNT
035100         MOVE LR-CAMP-IX TO CD-CAMPAIGN-INDEX(CD-CANDIDATE-COUNT)
035200         MOVE LR-CREA-IX TO CD-CREATIVE-INDEX(CD-CANDIDATE-COUNT)
035300         MOVE SPACE      TO CD-SURVIVED(CD-CANDIDATE-COUNT)
035400         MOVE 0          TO CD-FINAL-SCORE(CD-CANDIDATE-COUNT)
035500     END-IF.
035600 2200-EXIT.
035700     EXIT.
035800******************************************************************
035900* 9900-FILE-ERROR - fatal I/O error on a reference file; the run  *
036000* cannot sensibly continue without campaigns/creatives/blocklist  *
036100* loaded, so this abends the step the way the shop always has.   *
036200******************************************************************
036300 9900-FILE-ERROR.
036400     MOVE HD-FILE-STATUS TO HD-ABEND-STATUS
036500     DISPLAY HD-ABEND-TEXT
036600     MOVE 9999 TO HD-ABEND-CODE
036700     CALL 'ILBOABN0' USING HD-ABEND-CODE.
036800 9900-EXIT.
036900     EXIT.
