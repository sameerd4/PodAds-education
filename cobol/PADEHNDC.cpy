000100******************************************************************
000200*                                                                *
000300* PADEHNDC  -  Shared batch diagnostic work areas.               *
000400*                                                                *
000500* Common fields used by every PADE0nn program's own file-error   *
000600* paragraph (each program still carries its own 9900-FILE-       *
000700* ERROR paragraph, the way the shop has always duplicated this   *
000800* handful of lines rather than CALL a central error program -    *
000900* see HD-ABEND-TEXT below).  COPY into WORKING-STORAGE SECTION.  *
001000*                                                                *
001100* 2019-08-20  DPH   Original layout, podcast cutover             *
001200*                   (REQ PADE-0440).                            *
001300*                                                                *
001400******************************************************************
001500 01  HD-FILE-STATUS             PIC X(02) VALUE '00'.
001600 01  HD-ABEND-CODE              PIC 9(04) VALUE ZEROES COMP.
001700 01  HD-ABEND-TEXT.
001800     02  FILLER                 PIC X(13) VALUE 'PADE FILE I/O'.
001900     02  FILLER                 PIC X(01) VALUE SPACES.
002000     02  HD-ABEND-PGM           PIC X(08) VALUE SPACES.
002100     02  FILLER                 PIC X(01) VALUE SPACES.
002200     02  FILLER                 PIC X(08) VALUE 'STATUS: '.
002300     02  HD-ABEND-STATUS        PIC X(02) VALUE SPACES.
002400     02  FILLER                 PIC X(01) VALUE SPACES.
002500     02  FILLER                 PIC X(12) VALUE 'PARAGRAPH: '.
002600     02  HD-ABEND-PARA          PIC X(08) VALUE SPACES.
002700     02  FILLER                 PIC X(26) VALUE SPACES.
002800******************************************************************
002900* End PADEHNDC.                                                  *
003000******************************************************************
